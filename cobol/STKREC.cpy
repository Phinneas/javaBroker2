000100******************************************************
000200* STKREC - EXCHANGE PRICE FEED RECORD LAYOUT.          *
000300* ONE ROW PER TRADED TICKER.  CURRENT PRICE IS IN      *
000400* CENTS, ZONED, TO MATCH THE SHOP'S NO-PACKED-MONEY     *
000500* HOUSE RULE.  COPY UNDERNEATH A LOCALLY DECLARED 01.   *
000600******************************************************
000700     05  STK-TICKER                   PIC X(05).
000800     05  STK-PRICE                    PIC 9(07).
000900     05  STK-PRICE-X REDEFINES STK-PRICE
001000                                       PIC X(07).
001100     05  FILLER                       PIC X(08).
