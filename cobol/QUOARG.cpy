000100******************************************************
000200* QUOARG - CALL ARGUMENT BLOCK FOR "QUOTESR".           *
000300* PASSED BY BROKMAIN AND DEMOACCT.  FUNCTION CODE       *
000400* SELECTS LOAD/GET; RETURN CODE REPORTS FOUND/NOT-FOUND.*
000500* COPY UNDERNEATH A LOCALLY DECLARED 01.                *
000600******************************************************
000700     05  QUO-FUNCTION-CODE            PIC X(01).
000800         88  QUO-FN-LOAD                   VALUE "L".
000900         88  QUO-FN-GET                    VALUE "G".
001000     05  QUO-RETURN-CODE               PIC S9(9) COMP-5.
001100         88  QUO-OK                        VALUE 0.
001200         88  QUO-FOUND                     VALUE 1.
001300         88  QUO-NOT-FOUND                 VALUE 2.
001400         88  QUO-FAIL                      VALUE 9.
001500     05  QUO-TICKER                   PIC X(05).
001600     05  QUO-PRICE                    PIC 9(07).
001700     05  FILLER                       PIC X(08).
