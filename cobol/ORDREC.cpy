000100******************************************************
000200* ORDREC - PENDING ORDER RECORD LAYOUT.                *
000300* COPY UNDERNEATH A LOCALLY DECLARED 01 LEVEL, THE WAY *
000400* THE OLD CUST/QUOTE VIEW RECORDS WERE COPIED.  39      *
000500* BYTES OF BUSINESS DATA, PADDED TO THE SHOP'S 50-BYTE  *
000600* MINIMUM RECORD.                                       *
000700******************************************************
000800     05  ORD-ID                      PIC 9(08).
000900     05  ORD-ID-X REDEFINES ORD-ID    PIC X(08).
001000     05  ORD-ACCOUNT-ID               PIC X(10).
001100     05  ORD-TYPE                     PIC X(02).
001200         88  ORD-IS-MARKET-BUY            VALUE "MB".
001300         88  ORD-IS-MARKET-SELL           VALUE "MS".
001400         88  ORD-IS-STOP-BUY               VALUE "SB".
001500         88  ORD-IS-STOP-SELL              VALUE "SS".
001600         88  ORD-TYPE-VALID
001700             VALUES "MB" "MS" "SB" "SS".
001800     05  ORD-TICKER                   PIC X(05).
001900     05  ORD-QTY                      PIC 9(07).
002000     05  ORD-STOP-PRICE                PIC 9(07).
002100     05  FILLER                       PIC X(11).
