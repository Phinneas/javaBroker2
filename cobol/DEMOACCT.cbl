000100*                                                        *
000200* MERIDIAN SECURITIES CORP.  -  DATA PROCESSING DIVISION*
000300*                                                        *
000400* PROGRAM ..... DEMOACCT                                 *
000500* SYSTEM ...... ORDER MANAGEMENT / ACCOUNT POSTING       *
000600* PURPOSE ..... ACCOUNT-OPENING ACCEPTANCE JOB.  RUN BY  *
000700*               OPERATIONS AFTER EVERY ACCTSR OR         *
000800*               QUOTESR RELEASE TO PROVE A NEW CUSTOMER  *
000900*               CAN BE OPENED, FUNDED, LOGGED IN, QUOTED *
001000*               AND CLOSED, AND THAT A CLOSED ACCOUNT    *
001100*               CANNOT LOG BACK IN.  ALSO SEEDS THE      *
001200*               ORDERS FILE WITH A HANDFUL OF SAMPLE     *
001300*               ORDERS SO THE NEXT BROKMAIN RUN HAS      *
001400*               SOMETHING TO WORK ON.  PASS/FAIL LINES   *
001500*               GO TO THE CONSOLE FOR OPERATIONS TO      *
001600*               EYEBALL - THIS IS NOT A PRODUCTION       *
001700*               POSTING JOB.                             *
001800*                                                        *
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    DEMOACCT.
002100 AUTHOR.        R T OKAFOR.
002200 INSTALLATION.  MERIDIAN SECURITIES CORP.
002300 DATE-WRITTEN.  06/21/1989.
002400 DATE-COMPILED.
002500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600*--------------------------------------------------------*
002700* CHANGE LOG                                              *
002800*--------------------------------------------------------*
002900* 06/21/89  RTO  PR0210  ORIGINAL WRITE-UP - RUNS THE     *
003000*                         OPEN/FUND/QUOTE/CLOSE SCRIPT    *
003100*                         BY HAND EVERY RELEASE BEFORE    *
003200*                         THIS, OPERATIONS WANTS IT       *
003300*                         SCRIPTED.                       *
003400* 09/27/89  LDM  PR0241  ADDED SAMPLE-ORDER SEED STEP SO  *
003500*                         THE NIGHTLY BROKMAIN RUN HAS    *
003600*                         TEST DATA AFTER A FRESH LOAD.   *
003700* 04/11/90  PKS  PR0301  ACCOUNT TABLE SIZE NOTE REMOVED  *
003800*                         - NOW MATCHES ACCTSR/QUOTESR.  *
003900* 12/09/98  WJH  Y2K01   YEAR 2000 REVIEW - NO DATE       *
004000*                         FIELDS IN THIS PROGRAM.         *
004100* 05/17/99  WJH  Y2K02   Y2K SIGN-OFF LOGGED PER DP-114.  *
004200* 09/14/02  PKS  PR0648  LOGIN CHECKS NOW CALL ACCTSR'S   *
004300*                         NEW VERIFY FUNCTION INSTEAD OF  *
004400*                         DOING A GET AND COMPARING THE   *
004500*                         BALANCE BY HAND - MATCHES THE   *
004600*                         WEB SIGN-ON CHANGE IN PR0647.   *
004700* 03/11/03  PKS  PR0669  PASS/FAIL COUNTS NOW PRINTED ON  *
004800*                         A SUMMARY LINE AT JOB END.      *
004900* 03/11/03  PKS  PR0672  SEED-ORDER WRITE LOOP PULLED OUT *
005000*                         TO ITS OWN PARAGRAPH - SHOP     *
005100*                         STANDARD IS NO IN-LINE PERFORM. *
005200* 03/12/03  PKS  PR0674  REMOVED A STRAY CALL TO ACCTSR   *
005300*                         AHEAD OF THE LOAD STEP IN D100  *
005400*                         THAT LOGGED A BOGUS ACCTSR ERR  *
005500*                         MESSAGE ON EVERY RUN; D100 NOW  *
005600*                         CALLS THE NEW CREATE FUNCTION   *
005700*                         SO A DUPLICATE TEST ACCOUNT     *
005800*                         FAILS INSTEAD OF OVERWRITING.   *
005900*--------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-4381.
006300 OBJECT-COMPUTER.  IBM-4381.
006400 SPECIAL-NAMES.    CLASS DEMO-ALPHA IS "A" THRU "Z".
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ORDER-FILE ASSIGN TO "ORDERS"
006900         ORGANIZATION LINE SEQUENTIAL
007000         STATUS FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ORDER-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  ORDER-FILE-REC.
007700     COPY ORDREC.
007800*
007900 WORKING-STORAGE SECTION.
008000******************************************************
008100* CALL ARGUMENT BLOCKS - SAME LAYOUT BROKMAIN USES TO *
008200* TALK TO ACCTSR AND QUOTESR.                         *
008300******************************************************
008400 01  WS-ACT-ARG.
008500     COPY ACTARG.
008600 01  WS-QUO-ARG.
008700     COPY QUOARG.
008800*
008900 01  LOGMSG.
009000     05  FILLER          PIC X(12) VALUE "DEMOACCT  =>".
009100     05  LOGMSG-TEXT     PIC X(50).
009200 01  LOGMSG-ERR.
009300     05  FILLER          PIC X(13) VALUE "DEMOACCT ERR=".
009400     05  LOG-ERR-ROUTINE PIC X(10).
009500     05  FILLER          PIC X(19) VALUE " FAILED: RETURN CD=".
009600     05  LOG-ERR-RETCD   PIC X(02).
009700*
009800 01  FILE-STATUS.
009900     05  STATUS-1        PIC X.
010000     05  STATUS-2        PIC X.
010100     05  FILLER          PIC X(04).
010200*
010300 01  WS-TEST-COUNTERS.
010400     05  WS-PASS-COUNT       PIC S9(4) COMP VALUE ZERO.
010500     05  WS-FAIL-COUNT       PIC S9(4) COMP VALUE ZERO.
010600     05  FILLER              PIC X(04).
010700*
010800 77  WS-ORDER-SEQ            PIC S9(4) COMP VALUE ZERO.
010900******************************************************
011000* DIAGNOSTIC DUMP AREAS - EYE-READABLE ALPHA VIEWS OF *
011100* THE BALANCE, PRICE AND RETURN CODE PRINTED ON THE   *
011200* CONSOLE AS EACH ACCEPTANCE STEP RUNS.               *
011300******************************************************
011400 01  WS-DIAG-AREA.
011500     05  WS-DIAG-BALANCE         PIC S9(09).
011600     05  WS-DIAG-BALANCE-X REDEFINES WS-DIAG-BALANCE
011700                                PIC X(09).
011800     05  WS-DIAG-PRICE           PIC 9(07).
011900     05  WS-DIAG-PRICE-X REDEFINES WS-DIAG-PRICE
012000                                PIC X(07).
012100     05  WS-DIAG-RETCODE         PIC S9(4) COMP.
012200     05  WS-DIAG-RETCODE-X REDEFINES WS-DIAG-RETCODE
012300                                PIC X(02).
012400     05  FILLER                  PIC X(04).
012500*
012600******************************************************
012700* TEST CUSTOMER FOR THIS RUN - A FRESH ACCOUNT IS      *
012800* OPENED, EXERCISED AND CLOSED EVERY TIME THE JOB      *
012900* RUNS, SO THE ACCEPTANCE SCRIPT LEAVES NOTHING BEHIND *
013000* IN THE CUSTOMER MASTER.                               *
013100******************************************************
013200 01  WS-TEST-ACCOUNT-ID      PIC X(10) VALUE "beardcl8".
013300 01  WS-TEST-PASSWORD-HASH   PIC X(32) VALUE
013400     "DEMOACCTTESTHASH0000000000PR021".
013500 01  WS-TEST-OPEN-BALANCE    PIC S9(09) VALUE +100000.
013600*
013700* SAMPLE ORDERS SEEDED FOR THE NEXT BROKMAIN RUN - TWO
013800* ACCOUNTS, ONE OF EACH ORDER TYPE, AGAINST TICKERS
013900* CARRIED ON THE SAMPLE EXCHANGE FEED (BA, TX, C).  EACH
014000* FILLER HOLDS THE 39 BUSINESS BYTES OF ONE ORDREC ROW;
014100* THE MOVE TO ORDER-FILE-REC SPACE-PADS THE TRAILING
014200* FILLER BYTES OF THE FULL 50-BYTE RECORD FOR US.
014300 01  WS-SEED-ORDER-TABLE.
014400     05  FILLER PIC X(39) VALUE
014500         "00000001DEMO0001  MBBA   00001000000000".
014600     05  FILLER PIC X(39) VALUE
014700         "00000002DEMO0001  SBBA   00000500000090".
014800     05  FILLER PIC X(39) VALUE
014900         "00000003DEMO0002  MSTX   00000750000000".
015000     05  FILLER PIC X(39) VALUE
015100         "00000004DEMO0002  SSC    00000400000105".
015200 01  WS-SEED-ORDER-TABLE-R REDEFINES WS-SEED-ORDER-TABLE.
015300     05  WS-SEED-ORDER-ENTRY OCCURS 4 TIMES
015400                                PIC X(39).
015500*
015600 PROCEDURE DIVISION.
015700*--------------------------------------------------------*
015800* D000 - ACCEPTANCE SCRIPT CONTROL                        *
015900*--------------------------------------------------------*
016000 D000-DEMOACCT-CONTROL.
016100     MOVE "Started" TO LOGMSG-TEXT.
016200     PERFORM Z800-USERLOG.
016300     PERFORM D100-CREATE-ACCOUNT THRU D100-EXIT.
016400     PERFORM D150-VERIFY-OPENING-BALANCE.
016500     PERFORM D200-VERIFY-LOGIN-SUCCEEDS.
016600     PERFORM D300-VERIFY-QUOTE.
016700     PERFORM D400-DELETE-ACCOUNT.
016800     PERFORM D450-VERIFY-LOGIN-FAILS.
016900     PERFORM D500-SEED-SAMPLE-ORDERS.
017000     MOVE "Ended" TO LOGMSG-TEXT.
017100     PERFORM Z800-USERLOG.
017200     DISPLAY "DEMOACCT: " WS-PASS-COUNT " PASSED, "
017300         WS-FAIL-COUNT " FAILED" UPON CONSOLE.
017400     STOP RUN.
017500*--------------------------------------------------------*
017600* D100 - OPEN THE TEST ACCOUNT WITH ITS STARTING BALANCE  *
017700*--------------------------------------------------------*
017800 D100-CREATE-ACCOUNT.
017900     MOVE SPACES TO WS-ACT-ARG.
018000     SET ACT-FN-LOAD TO TRUE.
018100     CALL "ACCTSR" USING WS-ACT-ARG.
018200     IF NOT ACT-OK
018300         MOVE "D100-LOAD" TO LOG-ERR-ROUTINE
018400         PERFORM Z810-USERLOG-ERR
018500         ADD 1 TO WS-FAIL-COUNT
018600         GO TO D100-EXIT.
018700     SET ACT-FN-CREATE TO TRUE.
018800     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
018900     MOVE WS-TEST-PASSWORD-HASH TO ACC-PASSWORD-HASH IN WS-ACT-ARG.
019000     MOVE WS-TEST-OPEN-BALANCE TO ACC-BALANCE IN WS-ACT-ARG.
019100     MOVE "DEMOACCT TEST CUSTOMER" TO ACC-FULL-NAME IN WS-ACT-ARG.
019200     MOVE SPACES TO ACC-PHONE IN WS-ACT-ARG.
019300     MOVE SPACES TO ACC-EMAIL IN WS-ACT-ARG.
019400     SET ACC-ADDR-ABSENT IN WS-ACT-ARG TO TRUE.
019500     SET ACC-CC-ABSENT IN WS-ACT-ARG TO TRUE.
019600     CALL "ACCTSR" USING WS-ACT-ARG.
019700     IF ACT-OK
019800         MOVE "Account opened, balance 100000" TO LOGMSG-TEXT
019900         PERFORM Z800-USERLOG
020000         ADD 1 TO WS-PASS-COUNT
020100     ELSE
020200         IF ACT-ALREADY-EXISTS
020300             MOVE "D100-CREATE: ACCOUNT ALREADY ON FILE"
020400                 TO LOGMSG-TEXT
020500             PERFORM Z800-USERLOG
020600         ELSE
020700             MOVE "D100-CREATE" TO LOG-ERR-ROUTINE
020800             PERFORM Z810-USERLOG-ERR
020900         END-IF
021000         ADD 1 TO WS-FAIL-COUNT
021100     END-IF.
021200 D100-EXIT.
021300     EXIT.
021400*--------------------------------------------------------*
021500* D150 - READ THE BALANCE BACK AND PROVE IT STUCK         *
021600*--------------------------------------------------------*
021700 D150-VERIFY-OPENING-BALANCE.
021800     SET ACT-FN-GET TO TRUE.
021900     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
022000     CALL "ACCTSR" USING WS-ACT-ARG.
022100     IF ACT-FOUND AND ACC-BALANCE IN WS-ACT-ARG = WS-TEST-OPEN-BALANCE
022200         MOVE "Balance verified 100000" TO LOGMSG-TEXT
022300         PERFORM Z800-USERLOG
022400         ADD 1 TO WS-PASS-COUNT
022500     ELSE
022600         MOVE ACC-BALANCE IN WS-ACT-ARG TO WS-DIAG-BALANCE
022700         DISPLAY "DEMOACCT: BALANCE CHECK FAILED, GOT "
022800             WS-DIAG-BALANCE-X UPON CONSOLE
022900         ADD 1 TO WS-FAIL-COUNT
023000     END-IF.
023100*--------------------------------------------------------*
023200* D200 - LOG BACK IN WITH THE SAME CREDENTIALS, CONFIRM   *
023300* THE BALANCE STILL READS THE SAME AFTER RE-LOGIN.        *
023400*--------------------------------------------------------*
023500 D200-VERIFY-LOGIN-SUCCEEDS.
023600     SET ACT-FN-VERIFY TO TRUE.
023700     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
023800     MOVE WS-TEST-PASSWORD-HASH TO ACC-PASSWORD-HASH IN WS-ACT-ARG.
023900     CALL "ACCTSR" USING WS-ACT-ARG.
024000     IF NOT ACT-OK
024100         MOVE "D200-VERIFY" TO LOG-ERR-ROUTINE
024200         PERFORM Z810-USERLOG-ERR
024300         ADD 1 TO WS-FAIL-COUNT
024400         GO TO D200-EXIT.
024500     SET ACT-FN-GET TO TRUE.
024600     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
024700     CALL "ACCTSR" USING WS-ACT-ARG.
024800     IF ACT-FOUND AND ACC-BALANCE IN WS-ACT-ARG = WS-TEST-OPEN-BALANCE
024900         MOVE "Re-login OK, balance still 100000" TO LOGMSG-TEXT
025000         PERFORM Z800-USERLOG
025100         ADD 1 TO WS-PASS-COUNT
025200     ELSE
025300         ADD 1 TO WS-FAIL-COUNT
025400     END-IF.
025500 D200-EXIT.
025600     EXIT.
025700*--------------------------------------------------------*
025800* D300 - QUOTE TICKER "BA" - EXCHANGE FEED CARRIES IT AT  *
025900* 100, SAME AS THE SAMPLE STOCKS FILE ACCTSR/QUOTESR AND  *
026000* BROKMAIN ALL READ AT START OF RUN.                      *
026100*--------------------------------------------------------*
026200 D300-VERIFY-QUOTE.
026300     MOVE SPACES TO WS-QUO-ARG.
026400     SET QUO-FN-LOAD TO TRUE.
026500     CALL "QUOTESR" USING WS-QUO-ARG.
026600     IF NOT QUO-OK
026700         MOVE "D300-LOAD" TO LOG-ERR-ROUTINE
026800         PERFORM Z810-USERLOG-ERR
026900         ADD 1 TO WS-FAIL-COUNT
027000         GO TO D300-EXIT.
027100     SET QUO-FN-GET TO TRUE.
027200     MOVE "BA" TO QUO-TICKER.
027300     CALL "QUOTESR" USING WS-QUO-ARG.
027400     IF QUO-FOUND AND QUO-PRICE = 100
027500         MOVE "Quote BA verified at 100" TO LOGMSG-TEXT
027600         PERFORM Z800-USERLOG
027700         ADD 1 TO WS-PASS-COUNT
027800     ELSE
027900         MOVE QUO-PRICE TO WS-DIAG-PRICE
028000         DISPLAY "DEMOACCT: QUOTE CHECK FAILED, GOT "
028100             WS-DIAG-PRICE-X UPON CONSOLE
028200         ADD 1 TO WS-FAIL-COUNT
028300     END-IF.
028400 D300-EXIT.
028500     EXIT.
028600*--------------------------------------------------------*
028700* D400 - CLOSE THE TEST ACCOUNT                           *
028800*--------------------------------------------------------*
028900 D400-DELETE-ACCOUNT.
029000     SET ACT-FN-DELETE TO TRUE.
029100     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
029200     CALL "ACCTSR" USING WS-ACT-ARG.
029300     IF ACT-OK
029400         MOVE "Account closed" TO LOGMSG-TEXT
029500         PERFORM Z800-USERLOG
029600         ADD 1 TO WS-PASS-COUNT
029700     ELSE
029800         MOVE "D400-DELETE" TO LOG-ERR-ROUTINE
029900         PERFORM Z810-USERLOG-ERR
030000         ADD 1 TO WS-FAIL-COUNT
030100     END-IF.
030200*--------------------------------------------------------*
030300* D450 - CONFIRM A CLOSED ACCOUNT CAN NO LONGER LOG IN,   *
030400* THEN WRITE THE TABLE BACK SO THE MASTER REFLECTS THE    *
030500* CLOSE.                                                   *
030600*--------------------------------------------------------*
030700 D450-VERIFY-LOGIN-FAILS.
030800     SET ACT-FN-VERIFY TO TRUE.
030900     MOVE WS-TEST-ACCOUNT-ID TO ACC-ID IN WS-ACT-ARG.
031000     MOVE WS-TEST-PASSWORD-HASH TO ACC-PASSWORD-HASH IN WS-ACT-ARG.
031100     CALL "ACCTSR" USING WS-ACT-ARG.
031200     IF ACT-NOT-FOUND
031300         MOVE "Login correctly refused after close" TO LOGMSG-TEXT
031400         PERFORM Z800-USERLOG
031500         ADD 1 TO WS-PASS-COUNT
031600     ELSE
031700         MOVE ACT-RETURN-CODE IN WS-ACT-ARG TO WS-DIAG-RETCODE
031800         DISPLAY "DEMOACCT: POST-CLOSE LOGIN SHOULD HAVE FAILED, "
031900             "RETURN CODE WAS " WS-DIAG-RETCODE-X UPON CONSOLE
032000         ADD 1 TO WS-FAIL-COUNT
032100     END-IF.
032200     MOVE SPACES TO WS-ACT-ARG.
032300     SET ACT-FN-FINISH TO TRUE.
032400     CALL "ACCTSR" USING WS-ACT-ARG.
032500     IF NOT ACT-OK
032600         MOVE "D450-FINISH" TO LOG-ERR-ROUTINE
032700         PERFORM Z810-USERLOG-ERR
032800     END-IF.
032900*--------------------------------------------------------*
033000* D500 - SEED THE ORDERS FILE WITH FOUR SAMPLE ORDERS SO  *
033100* THE NEXT BROKMAIN RUN HAS SOMETHING TO DISPATCH.        *
033200*--------------------------------------------------------*
033300 D500-SEED-SAMPLE-ORDERS.
033400     OPEN OUTPUT ORDER-FILE.
033500     IF STATUS-1 NOT = "0"
033600         MOVE "D500-OPEN" TO LOG-ERR-ROUTINE
033700         PERFORM Z810-USERLOG-ERR
033800         ADD 1 TO WS-FAIL-COUNT
033900         GO TO D500-EXIT.
034000     PERFORM D501-WRITE-ONE-SEED-ORDER
034100             VARYING WS-ORDER-SEQ FROM 1 BY 1
034200             UNTIL WS-ORDER-SEQ > 4.
034300     CLOSE ORDER-FILE.
034400     MOVE "Seeded 4 sample orders" TO LOGMSG-TEXT.
034500     PERFORM Z800-USERLOG.
034600     ADD 1 TO WS-PASS-COUNT.
034700 D500-EXIT.
034800     EXIT.
034900*--------------------------------------------------------*
035000* D501 - WRITE ONE SAMPLE ORDER ROW TO THE ORDERS FILE      *
035100*--------------------------------------------------------*
035200 D501-WRITE-ONE-SEED-ORDER.
035300     MOVE WS-SEED-ORDER-ENTRY (WS-ORDER-SEQ) TO ORDER-FILE-REC.
035400     WRITE ORDER-FILE-REC.
035500     IF STATUS-1 NOT = "0"
035600         MOVE "D500-WRITE" TO LOG-ERR-ROUTINE
035700         PERFORM Z810-USERLOG-ERR
035800     END-IF.
035900*--------------------------------------------------------*
036000* Z800 - WRITE A STATUS MESSAGE TO THE SYSTEM LOG         *
036100*--------------------------------------------------------*
036200 Z800-USERLOG.
036300     DISPLAY LOGMSG UPON CONSOLE.
036400*--------------------------------------------------------*
036500* Z810 - WRITE AN ERROR MESSAGE TO THE SYSTEM LOG         *
036600*--------------------------------------------------------*
036700 Z810-USERLOG-ERR.
036800     MOVE ACT-RETURN-CODE IN WS-ACT-ARG TO WS-DIAG-RETCODE.
036900     MOVE WS-DIAG-RETCODE-X TO LOG-ERR-RETCD.
037000     DISPLAY LOGMSG-ERR UPON CONSOLE.
