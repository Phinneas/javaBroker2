000100*                                                        *
000200* MERIDIAN SECURITIES CORP.  -  DATA PROCESSING DIVISION*
000300*                                                        *
000400* PROGRAM ..... BROKMAIN                                 *
000500* SYSTEM ...... ORDER MANAGEMENT / ACCOUNT POSTING       *
000600* PURPOSE ..... NIGHTLY ORDER-MATCHING AND ACCOUNT-      *
000700*               POSTING RUN.  READS THE EXCHANGE PRICE   *
000800*               FEED AND THE DAY'S ORDER FILE, QUEUES    *
000900*               AND DISPATCHES MARKET AND STOP ORDERS IN *
001000*               PRIORITY SEQUENCE, EXECUTES ELIGIBLE     *
001100*               TRADES AGAINST ACCTSR, AND PRINTS THE    *
001200*               END-OF-RUN EXECUTION REPORT.             *
001300*                                                        *
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BROKMAIN.
001600 AUTHOR.        R T OKAFOR.
001700 INSTALLATION.  MERIDIAN SECURITIES CORP.
001800 DATE-WRITTEN.  05/09/1988.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*--------------------------------------------------------*
002200* CHANGE LOG                                              *
002300*--------------------------------------------------------*
002400* 05/09/88  RTO  PR0119  ORIGINAL WRITE-UP, REPLACES THE  *
002500*                         OVER-THE-COUNTER ORDER TICKETS. *
002600* 08/14/88  RTO  PR0138  STOP-BUY AND STOP-SELL QUEUES    *
002700*                         ADDED PER TICKER.               *
002800* 01/22/89  LDM  PR0160  MARKET QUEUE DISPATCH NOW STOPS  *
002900*                         AT THE FIRST BLOCKED ORDER      *
003000*                         INSTEAD OF SKIPPING IT.         *
003100* 09/27/89  LDM  PR0241  UNLISTED-TICKER ORDERS NOW       *
003200*                         REJECTED INSTEAD OF ABENDING.   *
003300* 04/11/90  PKS  PR0302  EXCHANGE AND QUEUE TABLE SIZES   *
003400*                         RAISED TO MATCH ACCTSR'S.       *
003500* 08/30/91  PKS  PR0356  RUNRPT CONTROL BREAK REWRITTEN   *
003600*                         TO SORT THE EXECUTION JOURNAL   *
003700*                         INSTEAD OF REQUIRING ORDERS.TXT *
003800*                         TO ARRIVE IN ACCOUNT SEQUENCE.  *
003900* 01/05/93  WJH  PR0403  UNKNOWN-ACCOUNT POSTING FAILURES  *
004000*                         NOW LOGGED AND SKIPPED RATHER   *
004100*                         THAN ABENDING THE RUN.          *
004200* 06/14/94  WJH  PR0448  PRICE-CHANGE EVENT RE-TESTS BOTH *
004300*                         STOP QUEUES FOR THE TICKER.     *
004400* 03/02/96  LDM  PR0513  FINAL TOTALS LINE ADDED TO       *
004500*                         RUNRPT PER AUDIT REQUEST.       *
004600* 10/21/97  PKS  PR0567  MINOR CLEANUP, NO LOGIC CHANGE.  *
004700* 12/09/98  WJH  Y2K01   YEAR 2000 REVIEW - RUN-DATE IS A *
004800*                         4-DIGIT YEAR, CERTIFIED.        *
004900* 05/17/99  WJH  Y2K02   Y2K SIGN-OFF LOGGED PER DP-114.  *
005000* 02/23/01  LDM  PR0611  CALLS ACCTSR'S NEW VERIFY         *
005100*                         FUNCTION WHERE APPLICABLE.      *
005200* 03/11/03  PKS  PR0671  STOP-BUY/STOP-SELL DISPATCH       *
005300*                         FILTERS WERE BACKWARDS - A STOP  *
005400*                         BUY NOW TRIGGERS AT OR BELOW THE *
005500*                         MARKET, A STOP SELL AT OR ABOVE. *
005600* 03/11/03  PKS  PR0672  QUEUE INSERT/SHIFT/SCAN LOOPS      *
005700*                         PULLED OUT TO THEIR OWN           *
005800*                         PARAGRAPHS - SHOP STANDARD IS NO  *
005900*                         IN-LINE PERFORM BODIES.           *
006000* 03/12/03  PKS  PR0675  B400'S INSERT/SCAN/SHIFT CHAIN     *
006100*                         REWORKED AS ONE PERFORM-THRU      *
006200*                         RANGE WITH GO TO FALL-THROUGH,    *
006300*                         SAME AS THE OLD MASTER LOAD       *
006400*                         LOOPS - NOT THREE SEPARATE        *
006500*                         PERFORM CALLS ON EACH STEP.       *
006600* 03/13/03  PKS  PR0677  B600'S UNKNOWN-ACCOUNT AND TICKER- *
006700*                         VANISHED SKIPS WERE FALLING INTO  *
006800*                         ORDERS PENDING BY DEFAULT BECAUSE *
006900*                         PENDING WAS COMPUTED AS A BARE    *
007000*                         REMAINDER.  BOTH SKIPS NOW ADD TO *
007100*                         THE NEW WS-ORDERS-FAILED-POST     *
007200*                         COUNTER, BROKEN OUT ON ITS OWN    *
007300*                         RUNRPT LINE, SO PENDING REFLECTS  *
007400*                         ONLY ORDERS STILL SITTING BEHIND  *
007500*                         AN UNMET STOP FILTER.             *
007600* 03/14/03  PKS  PR0678  B601'S TICKER SCAN AT EXECUTION     *
007700*                         HAD NO EARLY-STOP TEST, SO EX RAN  *
007800*                         PAST THE MATCHED ENTRY TO ONE PAST *
007900*                         THE TABLE ON EVERY HIT AND B600    *
008000*                         PRICED THE TRADE OFF A GARBAGE     *
008100*                         SLOT.  "OR WS-TICKER-FOUND" ADDED  *
008200*                         TO THE VARYING, SAME AS B011'S     *
008300*                         EARLY-STOP SCAN.  B451 ALSO GIVEN  *
008400*                         THE SAME MARKET-QUEUE-FULL GUARD   *
008500*                         B413 ALREADY HAD, SO A TRIGGERED   *
008600*                         STOP-SELL CANNOT RUN THE QUEUE     *
008700*                         PAST WS-MKT-MAX.                   *
008800*--------------------------------------------------------*
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER.  IBM-4381.
009200 OBJECT-COMPUTER.  IBM-4381.
009300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
009400                    CLASS ORDER-ALPHA IS "A" THRU "Z".
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT STOCK-FILE ASSIGN TO "STOCKS"
009900         ORGANIZATION LINE SEQUENTIAL
010000         STATUS FILE-STATUS.
010100     SELECT ORDER-FILE ASSIGN TO "ORDERS"
010200         ORGANIZATION LINE SEQUENTIAL
010300         STATUS FILE-STATUS.
010400     SELECT EXECUTION-FILE ASSIGN TO "EXECUTIONS"
010500         ORGANIZATION LINE SEQUENTIAL
010600         STATUS FILE-STATUS.
010700     SELECT SORT-WORK-FILE ASSIGN TO "SRTWK01".
010800     SELECT SORTED-EXEC-FILE ASSIGN TO "SRTEXEC"
010900         ORGANIZATION LINE SEQUENTIAL
011000         STATUS FILE-STATUS.
011100     SELECT REPORT-FILE ASSIGN TO "RUNRPT"
011200         ORGANIZATION LINE SEQUENTIAL
011300         STATUS FILE-STATUS.
011400*
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  STOCK-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 01  STOCK-FILE-REC.
012000     COPY STKREC.
012100*
012200 FD  ORDER-FILE
012300     LABEL RECORDS ARE STANDARD.
012400 01  ORDER-FILE-REC.
012500     COPY ORDREC.
012600*
012700 FD  EXECUTION-FILE
012800     LABEL RECORDS ARE STANDARD.
012900 01  EXECUTION-FILE-REC.
013000     COPY EXECREC.
013100*
013200 SD  SORT-WORK-FILE.
013300 01  SORT-WORK-REC.
013400     COPY EXECREC.
013500*
013600 FD  SORTED-EXEC-FILE
013700     LABEL RECORDS ARE STANDARD.
013800 01  SORTED-EXEC-REC.
013900     COPY EXECREC.
014000*
014100 FD  REPORT-FILE
014200     LABEL RECORDS OMITTED
014300     RECORD CONTAINS 132 CHARACTERS.
014400 01  REPORT-FILE-REC               PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700******************************************************
014800* EXCHANGE TABLE SIZE - STANDALONE CONSTANT SO B010   *
014900* CAN TEST THE TABLE LIMIT WITHOUT DIGGING INTO THE   *
015000* TABLE GROUP ITSELF.                                 *
015100******************************************************
015200 77  WS-EXCH-MAX                PIC S9(4) COMP VALUE +300.
015300******************************************************
015400* EXCHANGE TABLE - ONE ENTRY PER TRADED TICKER, EACH  *
015500* CARRYING ITS OWN STOP-BUY AND STOP-SELL QUEUES.     *
015600* THIS IS THE "ONE ORDER MANAGER PER TICKER" TABLE.   *
015700******************************************************
015800 01  WS-EXCHANGE-TABLE.
015900     03  WS-EXCH-COUNT          PIC S9(4) COMP VALUE ZERO.
016000     03  FILLER                 PIC X(04).
016100     03  WS-EXCH-ENTRY OCCURS 300 TIMES
016200             ASCENDING KEY IS EX-TICKER
016300             INDEXED BY EX.
016400         05  EX-TICKER              PIC X(05).
016500         05  EX-PRICE               PIC 9(07).
016600         05  EX-SB-COUNT            PIC S9(4) COMP.
016700         05  EX-SB-MAX              PIC S9(4) COMP
016800                                    VALUE +40.
016900         05  EX-SB-ENTRY OCCURS 40 TIMES
017000                 INDEXED BY SBX.
017100             10  SB-ORD-ID          PIC 9(08).
017200             10  SB-ACCOUNT-ID      PIC X(10).
017300             10  SB-QTY             PIC 9(07).
017400             10  SB-STOP-PRICE      PIC 9(07).
017500         05  EX-SS-COUNT            PIC S9(4) COMP.
017600         05  EX-SS-MAX              PIC S9(4) COMP
017700                                    VALUE +40.
017800         05  EX-SS-ENTRY OCCURS 40 TIMES
017900                 INDEXED BY SSX.
018000             10  SS-ORD-ID          PIC 9(08).
018100             10  SS-ACCOUNT-ID      PIC X(10).
018200             10  SS-QTY             PIC 9(07).
018300             10  SS-STOP-PRICE      PIC 9(07).
018400         05  FILLER                 PIC X(04).
018500******************************************************
018600* MARKET QUEUE - ONE GLOBAL QUEUE, DISPATCHED WHILE   *
018700* THE MARKET FILTER SHOWS OPEN.                       *
018800******************************************************
018900 01  WS-MARKET-QUEUE.
019000     03  WS-MKT-COUNT           PIC S9(4) COMP VALUE ZERO.
019100     03  WS-MKT-MAX             PIC S9(4) COMP VALUE +500.
019200     03  FILLER                 PIC X(04).
019300     03  WS-MKT-ENTRY OCCURS 500 TIMES
019400             INDEXED BY MX.
019500         05  MKT-ORD-ID             PIC 9(08).
019600         05  MKT-ACCOUNT-ID         PIC X(10).
019700         05  MKT-TYPE               PIC X(02).
019800         05  MKT-TICKER             PIC X(05).
019900         05  MKT-QTY                PIC 9(07).
020000         05  FILLER                 PIC X(04).
020100*
020200 01  WS-SUBSCRIPTS.
020300     05  WS-SHIFT-IX            PIC S9(4) COMP.
020400     05  WS-INSERT-IX           PIC S9(4) COMP.
020500     05  FILLER                 PIC X(04).
020600*
020700 01  WS-SWITCHES.
020800     05  WS-MARKET-OPEN-SW      PIC X(01) VALUE "N".
020900         88  WS-MARKET-IS-OPEN      VALUE "Y".
021000     05  WS-TICKER-FOUND-SW     PIC X(01) VALUE "N".
021100         88  WS-TICKER-FOUND        VALUE "Y".
021200     05  WS-DUP-FOUND-SW        PIC X(01) VALUE "N".
021300         88  WS-ORDER-IS-DUP         VALUE "Y".
021400     05  WS-EOF-ORDERS-SW       PIC X(01) VALUE "N".
021500         88  WS-NO-MORE-ORDERS      VALUE "Y".
021600     05  WS-EOF-STOCKS-SW       PIC X(01) VALUE "N".
021700         88  WS-NO-MORE-STOCKS      VALUE "Y".
021800     05  WS-EOF-SORTED-SW       PIC X(01) VALUE "N".
021900         88  WS-NO-MORE-SORTED      VALUE "Y".
022000     05  WS-LOOKUP-MODE-SW      PIC X(01) VALUE "O".
022100         88  ORD-TICKER-IN-USE       VALUE "O".
022200         88  STK-TICKER-IN-USE       VALUE "S".
022300     05  FILLER                 PIC X(03).
022400*
022500 01  WS-RUN-COUNTERS.
022600     05  WS-ORDERS-READ         PIC S9(7) COMP VALUE ZERO.
022700     05  WS-ORDERS-EXECUTED     PIC S9(7) COMP VALUE ZERO.
022800     05  WS-ORDERS-REJECTED     PIC S9(7) COMP VALUE ZERO.
022900     05  WS-ORDERS-FAILED-POST  PIC S9(7) COMP VALUE ZERO.
023000     05  WS-ORDERS-PENDING      PIC S9(7) COMP VALUE ZERO.
023100     05  WS-TOTAL-BOUGHT-AMT    PIC S9(11)      VALUE ZERO.
023200     05  WS-TOTAL-SOLD-AMT      PIC S9(11)      VALUE ZERO.
023300     05  WS-NET-MOVEMENT        PIC S9(11)      VALUE ZERO.
023400     05  FILLER                 PIC X(04).
023500*
023600******************************************************
023700* WORK AREAS FOR ORDER EXECUTION - ONE RELEASED ORDER *
023800* AT A TIME IS COPIED HERE BEFORE ACCTSR IS CALLED.   *
023900******************************************************
024000 01  WS-RELEASED-ORDER.
024100     05  WS-REL-ORD-ID          PIC 9(08).
024200     05  WS-REL-ACCOUNT-ID      PIC X(10).
024300     05  WS-REL-TYPE            PIC X(02).
024400         88  WS-REL-IS-BUY          VALUES "MB" "SB".
024500         88  WS-REL-IS-SELL         VALUES "MS" "SS".
024600     05  WS-REL-TICKER          PIC X(05).
024700     05  WS-REL-QTY             PIC 9(07).
024800     05  WS-REL-PRICE           PIC 9(07).
024900     05  WS-REL-AMOUNT          PIC S9(11).
025000     05  FILLER                 PIC X(04).
025100*
025200******************************************************
025300* DIAGNOSTIC DUMP AREAS - ALPHA/NUMERIC VIEWS USED    *
025400* WHEN LOGGING A REJECTED OR SKIPPED ORDER.           *
025500******************************************************
025600 01  WS-DIAG-AREA.
025700     05  WS-DIAG-ORD-ID         PIC 9(08).
025800     05  WS-DIAG-ORD-ID-X REDEFINES WS-DIAG-ORD-ID
025900                                PIC X(08).
026000     05  WS-DIAG-COUNT          PIC S9(4) COMP.
026100     05  WS-DIAG-COUNT-X REDEFINES WS-DIAG-COUNT
026200                                PIC X(02).
026300     05  FILLER                 PIC X(04).
026400*
026500******************************************************
026600* CALL ARGUMENT BLOCK FOR ACCTSR - OWNED HERE SINCE   *
026700* BROKMAIN IS THE CALLING PROGRAM.                    *
026800******************************************************
026900 01  WS-ACT-ARG.
027000     COPY ACTARG.
027100*
027200 01  LOGMSG-ERR.
027300     05  FILLER         PIC X(13) VALUE "BROKMAIN ERR=".
027400     05  LOG-ERR-ROUTINE PIC X(10).
027500     05  FILLER         PIC X(21) VALUE
027600         " FAILED: FILE-STATUS=".
027700     05  LOG-ERR-STATUS  PIC X(02).
027800*
027900 01  FILE-STATUS.
028000     05  STATUS-1       PIC X.
028100     05  STATUS-2       PIC X.
028200     05  FILLER         PIC X(04).
028300*
028400******************************************************
028500* REPORT WORK AREAS - RUNRPT IS A 132-COLUMN PRINT    *
028600* FILE.  MONEY FIELDS ARE REDEFINED WITH TWO ASSUMED  *
028700* DECIMAL PLACES SO THE STORED INTEGER-CENTS VALUE    *
028800* PRINTS AS DOLLARS AND CENTS WITHOUT ANY ARITHMETIC.  *
028900******************************************************
029000 01  WS-RPT-AMOUNT-VIEW.
029100     05  WS-RPT-AMOUNT          PIC S9(11).
029200     05  WS-RPT-AMOUNT-DEC REDEFINES WS-RPT-AMOUNT
029300                                PIC S9(09)V99.
029400     05  FILLER                 PIC X(02).
029500 01  WS-RPT-BALANCE-VIEW.
029600     05  WS-RPT-BALANCE         PIC S9(09).
029700     05  WS-RPT-BALANCE-DEC REDEFINES WS-RPT-BALANCE
029800                                PIC S9(07)V99.
029900     05  FILLER                 PIC X(02).
030000 01  WS-RPT-PRICE-VIEW.
030100     05  WS-RPT-PRICE           PIC 9(07).
030200     05  WS-RPT-PRICE-DEC REDEFINES WS-RPT-PRICE
030300                                PIC 9(05)V99.
030400     05  FILLER                 PIC X(02).
030500*
030600 01  WS-HDG-LINE-1.
030700     05  FILLER                 PIC X(40) VALUE SPACES.
030800     05  FILLER                 PIC X(46) VALUE
030900         "MERIDIAN SECURITIES CORP - ORDER EXECUTION RPT".
031000     05  FILLER                 PIC X(46) VALUE SPACES.
031100 01  WS-HDG-LINE-2.
031200     05  FILLER                 PIC X(40) VALUE SPACES.
031300     05  FILLER                 PIC X(09) VALUE "RUN DATE ".
031400     05  HDG-RUN-DATE           PIC X(10).
031500     05  FILLER                 PIC X(73) VALUE SPACES.
031600 01  WS-HDG-LINE-3.
031700     05  FILLER                 PIC X(01) VALUE SPACES.
031800     05  FILLER                 PIC X(09) VALUE "ORDER-ID".
031900     05  FILLER                 PIC X(02) VALUE SPACES.
032000     05  FILLER                 PIC X(11) VALUE "ACCOUNT-ID".
032100     05  FILLER                 PIC X(02) VALUE SPACES.
032200     05  FILLER                 PIC X(05) VALUE "TYPE ".
032300     05  FILLER                 PIC X(07) VALUE "TICKER ".
032400     05  FILLER                 PIC X(09) VALUE "QTY      ".
032500     05  FILLER                 PIC X(12) VALUE "EXEC-PRICE  ".
032600     05  FILLER                 PIC X(16) VALUE
032700         "AMOUNT          ".
032800     05  FILLER                 PIC X(14) VALUE "NEW-BALANCE   ".
032900     05  FILLER                 PIC X(44) VALUE SPACES.
033000 01  WS-DTL-LINE.
033100     05  FILLER                 PIC X(01) VALUE SPACES.
033200     05  DTL-ORD-ID             PIC Z(07)9.
033300     05  FILLER                 PIC X(02) VALUE SPACES.
033400     05  DTL-ACCOUNT-ID         PIC X(10).
033500     05  FILLER                 PIC X(02) VALUE SPACES.
033600     05  DTL-TYPE               PIC X(02).
033700     05  FILLER                 PIC X(03) VALUE SPACES.
033800     05  DTL-TICKER             PIC X(05).
033900     05  FILLER                 PIC X(02) VALUE SPACES.
034000     05  DTL-QTY                PIC Z(06)9.
034100     05  FILLER                 PIC X(03) VALUE SPACES.
034200     05  DTL-PRICE              PIC ZZZ,ZZ9.99.
034300     05  FILLER                 PIC X(02) VALUE SPACES.
034400     05  DTL-AMOUNT             PIC -Z,ZZZ,ZZ9.99.
034500     05  FILLER                 PIC X(02) VALUE SPACES.
034600     05  DTL-BALANCE            PIC -Z,ZZZ,ZZ9.99.
034700     05  FILLER                 PIC X(30) VALUE SPACES.
034800 01  WS-BRK-LINE.
034900     05  FILLER                 PIC X(05) VALUE SPACES.
035000     05  FILLER                 PIC X(17) VALUE
035100         "ACCOUNT SUBTOTAL ".
035200     05  BRK-ACCOUNT-ID         PIC X(10).
035300     05  FILLER                 PIC X(03) VALUE SPACES.
035400     05  FILLER                 PIC X(08) VALUE "TRADES=".
035500     05  BRK-COUNT              PIC ZZ9.
035600     05  FILLER                 PIC X(03) VALUE SPACES.
035700     05  FILLER                 PIC X(13) VALUE "NET MOVEMENT=".
035800     05  BRK-NET                PIC -Z,ZZZ,ZZ9.99.
035900     05  FILLER                 PIC X(52) VALUE SPACES.
036000 01  WS-TOT-LINE-1.
036100     05  FILLER                 PIC X(05) VALUE SPACES.
036200     05  FILLER                 PIC X(20) VALUE
036300         "TOTAL ORDERS READ = ".
036400     05  TOT-ORDERS-READ        PIC ZZZ,ZZ9.
036500     05  FILLER                 PIC X(87) VALUE SPACES.
036600 01  WS-TOT-LINE-2.
036700     05  FILLER                 PIC X(05) VALUE SPACES.
036800     05  FILLER                 PIC X(20) VALUE
036900         "ORDERS EXECUTED ... ".
037000     05  TOT-ORDERS-EXECUTED    PIC ZZZ,ZZ9.
037100     05  FILLER                 PIC X(10) VALUE SPACES.
037200     05  FILLER                 PIC X(20) VALUE
037300         "ORDERS REJECTED ... ".
037400     05  TOT-ORDERS-REJECTED    PIC ZZZ,ZZ9.
037500     05  FILLER                 PIC X(57) VALUE SPACES.
037600 01  WS-TOT-LINE-2B.
037700     05  FILLER                 PIC X(05) VALUE SPACES.
037800     05  FILLER                 PIC X(20) VALUE
037900         "ORDERS NOT POSTED . ".
038000     05  TOT-ORDERS-FAILED      PIC ZZZ,ZZ9.
038100     05  FILLER                 PIC X(10) VALUE SPACES.
038200     05  FILLER                 PIC X(30) VALUE
038300         "(UNKNOWN ACCOUNT/NO TICKER)  ".
038400     05  FILLER                 PIC X(54) VALUE SPACES.
038500 01  WS-TOT-LINE-3.
038600     05  FILLER                 PIC X(05) VALUE SPACES.
038700     05  FILLER                 PIC X(20) VALUE
038800         "ORDERS PENDING .... ".
038900     05  TOT-ORDERS-PENDING     PIC ZZZ,ZZ9.
039000     05  FILLER                 PIC X(87) VALUE SPACES.
039100 01  WS-TOT-LINE-4.
039200     05  FILLER                 PIC X(05) VALUE SPACES.
039300     05  FILLER                 PIC X(20) VALUE
039400         "TOTAL BOUGHT AMOUNT ".
039500     05  TOT-BOUGHT             PIC -Z,ZZZ,ZZZ,ZZ9.99.
039600     05  FILLER                 PIC X(65) VALUE SPACES.
039700 01  WS-TOT-LINE-5.
039800     05  FILLER                 PIC X(05) VALUE SPACES.
039900     05  FILLER                 PIC X(20) VALUE
040000         "TOTAL SOLD AMOUNT .. ".
040100     05  TOT-SOLD               PIC -Z,ZZZ,ZZZ,ZZ9.99.
040200     05  FILLER                 PIC X(65) VALUE SPACES.
040300 01  WS-TOT-LINE-6.
040400     05  FILLER                 PIC X(05) VALUE SPACES.
040500     05  FILLER                 PIC X(20) VALUE
040600         "NET MOVEMENT ....... ".
040700     05  TOT-NET                PIC -Z,ZZZ,ZZZ,ZZ9.99.
040800     05  FILLER                 PIC X(65) VALUE SPACES.
040900*
041000 01  WS-ACCOUNT-BREAK.
041100     05  WS-BREAK-ACCOUNT       PIC X(10) VALUE SPACES.
041200     05  WS-BREAK-COUNT         PIC S9(5) COMP VALUE ZERO.
041300     05  WS-BREAK-NET           PIC S9(11)      VALUE ZERO.
041400     05  WS-FIRST-DETAIL-SW     PIC X(01) VALUE "Y".
041500         88  WS-FIRST-DETAIL        VALUE "Y".
041600     05  FILLER                 PIC X(04).
041700*
041800 01  WS-RUN-DATE.
041900     05  WS-RUN-DATE-RAW        PIC 9(08).
042000     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-RAW.
042100         10  WS-RUN-YYYY            PIC 9(04).
042200         10  WS-RUN-MM              PIC 9(02).
042300         10  WS-RUN-DD              PIC 9(02).
042400     05  FILLER                 PIC X(02).
042500*
042600 PROCEDURE DIVISION.
042700*--------------------------------------------------------*
042800* B001 - MAIN LINE CONTROL                                *
042900*--------------------------------------------------------*
043000 B001-MAIN-CONTROL.
043100     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
043200     MOVE "L" TO ACT-FUNCTION-CODE.
043300     CALL "ACCTSR" USING WS-ACT-ARG.
043400     PERFORM B000-BUILD-EXCHANGE-TABLE THRU B000-EXIT.
043500     OPEN INPUT ORDER-FILE.
043600     IF STATUS-1 NOT = "0"
043700         MOVE "B001-OPEN" TO LOG-ERR-ROUTINE
043800         PERFORM Z900-USERLOG-ERR
043900         GO TO B001-WRAPUP.
044000     OPEN OUTPUT EXECUTION-FILE.
044100     PERFORM B100-READ-ORDER.
044200     PERFORM B110-ROUTE-ORDER UNTIL WS-NO-MORE-ORDERS.
044300     CLOSE ORDER-FILE.
044400     PERFORM B200-MARKET-OPEN-EVENT.
044500     CLOSE EXECUTION-FILE.
044600     PERFORM B650-SORT-FOR-REPORT.
044700     PERFORM B700-PRINT-REPORT.
044800 B001-WRAPUP.
044900     SET ACT-FN-FINISH TO TRUE.
045000     CALL "ACCTSR" USING WS-ACT-ARG.
045100     STOP RUN.
045200*--------------------------------------------------------*
045300* B000 - READ THE EXCHANGE FEED, ONE ORDER MANAGER PER    *
045400* TICKER LISTED.  IF A TICKER SHOWS UP TWICE (A LATE      *
045500* CORRECTION FROM THE FEED VENDOR) THE SECOND ROW IS A    *
045600* PRICE-CHANGE EVENT RATHER THAN A FRESH LISTING.         *
045700*--------------------------------------------------------*
045800 B000-BUILD-EXCHANGE-TABLE.
045900     OPEN INPUT STOCK-FILE.
046000     IF STATUS-1 NOT = "0"
046100         MOVE "B000-OPEN" TO LOG-ERR-ROUTINE
046200         PERFORM Z900-USERLOG-ERR
046300         GO TO B000-EXIT.
046400 B000-READ-LOOP.
046500     READ STOCK-FILE
046600         AT END GO TO B000-READ-DONE
046700     END-READ.
046800     SET STK-TICKER-IN-USE TO TRUE.
046900     PERFORM B111-TICKER-LOOKUP.
047000     IF WS-TICKER-FOUND
047100         MOVE STK-PRICE TO EX-PRICE (EX)
047200         PERFORM B500-PRICE-CHANGE-EVENT
047300     ELSE
047400         PERFORM B010-INSERT-TICKER
047500     END-IF.
047600     GO TO B000-READ-LOOP.
047700 B000-READ-DONE.
047800     CLOSE STOCK-FILE.
047900 B000-EXIT.
048000     EXIT.
048100*--------------------------------------------------------*
048200* B010 - INSERT A NEW TICKER, KEEPING TICKER SEQUENCE     *
048300*--------------------------------------------------------*
048400 B010-INSERT-TICKER.
048500     IF WS-EXCH-COUNT NOT < WS-EXCH-MAX
048600         MOVE "B010-INS" TO LOG-ERR-ROUTINE
048700         PERFORM Z900-USERLOG-ERR
048800         GO TO B010-EXIT.
048900     PERFORM B011-SCAN-TICKER-INSERT-POINT
049000             VARYING WS-INSERT-IX FROM 1 BY 1
049100             UNTIL WS-INSERT-IX > WS-EXCH-COUNT
049200                OR EX-TICKER (WS-INSERT-IX) > STK-TICKER.
049300     PERFORM B012-SHIFT-TICKERS-DOWN
049400             VARYING WS-SHIFT-IX FROM WS-EXCH-COUNT BY -1
049500             UNTIL WS-SHIFT-IX < WS-INSERT-IX.
049600     MOVE STK-TICKER TO EX-TICKER (WS-INSERT-IX).
049700     MOVE STK-PRICE  TO EX-PRICE  (WS-INSERT-IX).
049800     MOVE ZERO TO EX-SB-COUNT (WS-INSERT-IX).
049900     MOVE ZERO TO EX-SS-COUNT (WS-INSERT-IX).
050000     ADD 1 TO WS-EXCH-COUNT.
050100 B010-EXIT.
050200     EXIT.
050300*--------------------------------------------------------*
050400* B011 - SCAN FOR THE TICKER-SEQUENCE INSERTION POINT      *
050500*--------------------------------------------------------*
050600 B011-SCAN-TICKER-INSERT-POINT.
050700     CONTINUE.
050800*--------------------------------------------------------*
050900* B012 - SHIFT EXCHANGE TABLE ENTRIES DOWN ONE SLOT        *
051000*--------------------------------------------------------*
051100 B012-SHIFT-TICKERS-DOWN.
051200     MOVE WS-EXCH-ENTRY (WS-SHIFT-IX)
051300         TO WS-EXCH-ENTRY (WS-SHIFT-IX + 1).
051400*--------------------------------------------------------*
051500* B111 - LOCATE A TICKER'S EXCHANGE ENTRY - BINARY SEARCH *
051600* SEARCHES ON STK-TICKER (CALLED FROM B000) OR ON         *
051700* ORD-TICKER (CALLED FROM B110) - WHICHEVER IS IN SCOPE   *
051800* WHEN IT RUNS DETERMINES WHICH FIELD IS COMPARED.        *
051900*--------------------------------------------------------*
052000 B111-TICKER-LOOKUP.
052100     SET WS-TICKER-FOUND-SW TO "N".
052200     IF WS-EXCH-COUNT > ZERO
052300         IF ORD-TICKER-IN-USE
052400             SEARCH ALL WS-EXCH-ENTRY
052500                 AT END SET WS-TICKER-FOUND-SW TO "N"
052600                 WHEN EX-TICKER (EX) = ORD-TICKER
052700                     SET WS-TICKER-FOUND TO TRUE
052800             END-SEARCH
052900         ELSE
053000             SEARCH ALL WS-EXCH-ENTRY
053100                 AT END SET WS-TICKER-FOUND-SW TO "N"
053200                 WHEN EX-TICKER (EX) = STK-TICKER
053300                     SET WS-TICKER-FOUND TO TRUE
053400             END-SEARCH
053500         END-IF
053600     END-IF.
053700*--------------------------------------------------------*
053800* B100 - READ THE NEXT ORDER RECORD                       *
053900*--------------------------------------------------------*
054000 B100-READ-ORDER.
054100     READ ORDER-FILE
054200         AT END SET WS-NO-MORE-ORDERS TO TRUE
054300     END-READ.
054400     IF NOT WS-NO-MORE-ORDERS
054500         ADD 1 TO WS-ORDERS-READ
054600     END-IF.
054700*--------------------------------------------------------*
054800* B110 - ROUTE AN ORDER TO ITS QUEUE BY ORDER TYPE         *
054900*--------------------------------------------------------*
055000 B110-ROUTE-ORDER.
055100     SET ORD-TICKER-IN-USE TO TRUE.
055200     PERFORM B111-TICKER-LOOKUP.
055300     IF NOT WS-TICKER-FOUND
055400         MOVE ORD-ID TO WS-DIAG-ORD-ID
055500         DISPLAY "BROKMAIN: UNLISTED TICKER, ORDER REJECTED "
055600             WS-DIAG-ORD-ID-X " " ORD-TICKER UPON CONSOLE
055700         ADD 1 TO WS-ORDERS-REJECTED
055800         PERFORM B100-READ-ORDER
055900         GO TO B110-EXIT.
056000     EVALUATE TRUE
056100         WHEN ORD-IS-MARKET-BUY
056200         WHEN ORD-IS-MARKET-SELL
056300             PERFORM B300-MARKET-QUEUE-INSERT
056400             PERFORM B310-MARKET-QUEUE-DISPATCH
056500         WHEN ORD-IS-STOP-BUY
056600             PERFORM B400-STOPBUY-QUEUE-INSERT THRU B406-EXIT
056700             PERFORM B410-STOPBUY-QUEUE-DISPATCH
056800         WHEN ORD-IS-STOP-SELL
056900             PERFORM B440-STOPSELL-QUEUE-INSERT
057000             PERFORM B450-STOPSELL-QUEUE-DISPATCH
057100         WHEN OTHER
057200             MOVE ORD-ID TO WS-DIAG-ORD-ID
057300             DISPLAY "BROKMAIN: BAD ORDER TYPE, REJECTED "
057400                 WS-DIAG-ORD-ID-X UPON CONSOLE
057500             ADD 1 TO WS-ORDERS-REJECTED
057600     END-EVALUATE.
057700     PERFORM B100-READ-ORDER.
057800 B110-EXIT.
057900     EXIT.
058000*--------------------------------------------------------*
058100* B200 - MARKET OPEN EVENT - OPEN THE FILTER, THEN DRAIN  *
058200* EVERYTHING CURRENTLY WAITING IN THE MARKET QUEUE.       *
058300*--------------------------------------------------------*
058400 B200-MARKET-OPEN-EVENT.
058500     SET WS-MARKET-IS-OPEN TO TRUE.
058600     PERFORM B310-MARKET-QUEUE-DISPATCH.
058700*--------------------------------------------------------*
058800* B210 - MARKET CLOSE EVENT - ORDERS NOW ACCUMULATE       *
058900*--------------------------------------------------------*
059000 B210-MARKET-CLOSE-EVENT.
059100     MOVE "N" TO WS-MARKET-OPEN-SW.
059200*--------------------------------------------------------*
059300* B300 - INSERT AN ORDER INTO THE MARKET QUEUE.  NATURAL  *
059400* ORDER - HIGHER QTY FIRST, TIES BROKEN BY LOWER ORDER ID *
059500* (THE B320 RANKING RULE, APPLIED INLINE BELOW).          *
059600*--------------------------------------------------------*
059700 B300-MARKET-QUEUE-INSERT.
059800     PERFORM B301-MARKET-DUP-TEST.
059900     IF WS-ORDER-IS-DUP
060000         GO TO B300-EXIT.
060100     IF WS-MKT-COUNT NOT < WS-MKT-MAX
060200         MOVE "B300-INS" TO LOG-ERR-ROUTINE
060300         PERFORM Z900-USERLOG-ERR
060400         GO TO B300-EXIT.
060500     PERFORM B303-SCAN-MARKET-INSERT-POINT
060600             VARYING WS-INSERT-IX FROM 1 BY 1
060700             UNTIL WS-INSERT-IX > WS-MKT-COUNT
060800                OR MKT-QTY (WS-INSERT-IX) < ORD-QTY
060900                OR (MKT-QTY (WS-INSERT-IX) = ORD-QTY AND
061000                    MKT-ORD-ID (WS-INSERT-IX) > ORD-ID).
061100     PERFORM B304-SHIFT-MARKET-DOWN
061200             VARYING WS-SHIFT-IX FROM WS-MKT-COUNT BY -1
061300             UNTIL WS-SHIFT-IX < WS-INSERT-IX.
061400     MOVE ORD-ID         TO MKT-ORD-ID     (WS-INSERT-IX).
061500     MOVE ORD-ACCOUNT-ID TO MKT-ACCOUNT-ID (WS-INSERT-IX).
061600     MOVE ORD-TYPE       TO MKT-TYPE       (WS-INSERT-IX).
061700     MOVE ORD-TICKER     TO MKT-TICKER     (WS-INSERT-IX).
061800     MOVE ORD-QTY        TO MKT-QTY        (WS-INSERT-IX).
061900     ADD 1 TO WS-MKT-COUNT.
062000 B300-EXIT.
062100     EXIT.
062200*--------------------------------------------------------*
062300* B303 - SCAN FOR THE MARKET QUEUE INSERTION POINT         *
062400*--------------------------------------------------------*
062500 B303-SCAN-MARKET-INSERT-POINT.
062600     CONTINUE.
062700*--------------------------------------------------------*
062800* B304 - SHIFT MARKET QUEUE ENTRIES DOWN ONE SLOT           *
062900*--------------------------------------------------------*
063000 B304-SHIFT-MARKET-DOWN.
063100     MOVE WS-MKT-ENTRY (WS-SHIFT-IX)
063200         TO WS-MKT-ENTRY (WS-SHIFT-IX + 1).
063300*--------------------------------------------------------*
063400* B301 - REJECT A MARKET ORDER ALREADY QUEUED UNDER THE   *
063500* SAME ORDER ID (THE QUEUE IS A SET, NOT A MULTISET).     *
063600*--------------------------------------------------------*
063700 B301-MARKET-DUP-TEST.
063800     SET WS-DUP-FOUND-SW TO "N".
063900     PERFORM B302-MARKET-DUP-SCAN
064000             VARYING MX FROM 1 BY 1
064100             UNTIL MX > WS-MKT-COUNT.
064200*--------------------------------------------------------*
064300* B302 - TEST ONE MARKET QUEUE SLOT FOR A DUPLICATE ID      *
064400*--------------------------------------------------------*
064500 B302-MARKET-DUP-SCAN.
064600     IF MKT-ORD-ID (MX) = ORD-ID
064700         SET WS-ORDER-IS-DUP TO TRUE
064800     END-IF.
064900*--------------------------------------------------------*
065000* B310 - DRAIN THE MARKET QUEUE WHILE THE MARKET IS OPEN. *
065100* A BLOCKED FIRST ORDER BLOCKS EVERYTHING BEHIND IT, BUT  *
065200* THE ONLY MARKET FILTER IS OPEN/CLOSED, SO ONCE OPEN THE *
065300* WHOLE QUEUE DRAINS IN PRIORITY ORDER.                   *
065400*--------------------------------------------------------*
065500 B310-MARKET-QUEUE-DISPATCH.
065600     PERFORM B311-MARKET-DISPATCH-ONE
065700             UNTIL WS-MKT-COUNT = ZERO
065800                OR NOT WS-MARKET-IS-OPEN.
065900*--------------------------------------------------------*
066000* B311 - RELEASE THE FRONT MARKET QUEUE ENTRY FOR EXECUTION*
066100*--------------------------------------------------------*
066200 B311-MARKET-DISPATCH-ONE.
066300     MOVE MKT-ORD-ID     (1) TO WS-REL-ORD-ID.
066400     MOVE MKT-ACCOUNT-ID (1) TO WS-REL-ACCOUNT-ID.
066500     MOVE MKT-TYPE       (1) TO WS-REL-TYPE.
066600     MOVE MKT-TICKER     (1) TO WS-REL-TICKER.
066700     MOVE MKT-QTY        (1) TO WS-REL-QTY.
066800     PERFORM B312-SHIFT-MARKET-UP
066900             VARYING WS-SHIFT-IX FROM 1 BY 1
067000             UNTIL WS-SHIFT-IX NOT < WS-MKT-COUNT.
067100     SUBTRACT 1 FROM WS-MKT-COUNT.
067200     PERFORM B600-EXECUTE-ORDER.
067300*--------------------------------------------------------*
067400* B312 - SHIFT MARKET QUEUE ENTRIES UP ONE SLOT             *
067500*--------------------------------------------------------*
067600 B312-SHIFT-MARKET-UP.
067700     MOVE WS-MKT-ENTRY (WS-SHIFT-IX + 1)
067800         TO WS-MKT-ENTRY (WS-SHIFT-IX).
067900*--------------------------------------------------------*
068000* B400 - INSERT INTO A TICKER'S STOP-BUY QUEUE.  ASCEND-  *
068100* ING BY STOP PRICE; TIES BY THE B320 NATURAL RULE.       *
068200* PR0675: B405/B406 FOLDED INTO ONE PERFORM-THRU RANGE    *
068300* OFF B400, SAME HOUSE STYLE AS THE OLD MASTER-FILE LOAD  *
068400* LOOPS - FALL THROUGH ON A GO TO SCAN/SHIFT RATHER THAN  *
068500* TWO SEPARATE VARYING CALLS.                             *
068600*--------------------------------------------------------*
068700 B400-STOPBUY-QUEUE-INSERT.
068800     PERFORM B401-STOPBUY-DUP-TEST.
068900     IF WS-ORDER-IS-DUP
069000         GO TO B406-EXIT.
069100     IF EX-SB-COUNT (EX) NOT < EX-SB-MAX (EX)
069200         MOVE "B400-INS" TO LOG-ERR-ROUTINE
069300         PERFORM Z900-USERLOG-ERR
069400         GO TO B406-EXIT.
069500     MOVE 1 TO WS-INSERT-IX.
069600*--------------------------------------------------------*
069700* B405 - SCAN FOR THE STOP-BUY QUEUE INSERTION POINT         *
069800*--------------------------------------------------------*
069900 B405-SCAN-STOPBUY-INSERT-POINT.
070000     IF WS-INSERT-IX > EX-SB-COUNT (EX)
070100         GO TO B405-SCAN-DONE.
070200     IF SB-STOP-PRICE (EX WS-INSERT-IX) > ORD-STOP-PRICE
070300         GO TO B405-SCAN-DONE.
070400     IF SB-STOP-PRICE (EX WS-INSERT-IX) = ORD-STOP-PRICE
070500             AND SB-QTY (EX WS-INSERT-IX) < ORD-QTY
070600         GO TO B405-SCAN-DONE.
070700     IF SB-STOP-PRICE (EX WS-INSERT-IX) = ORD-STOP-PRICE
070800             AND SB-QTY (EX WS-INSERT-IX) = ORD-QTY
070900             AND SB-ORD-ID (EX WS-INSERT-IX) > ORD-ID
071000         GO TO B405-SCAN-DONE.
071100     ADD 1 TO WS-INSERT-IX.
071200     GO TO B405-SCAN-STOPBUY-INSERT-POINT.
071300 B405-SCAN-DONE.
071400     MOVE EX-SB-COUNT (EX) TO WS-SHIFT-IX.
071500*--------------------------------------------------------*
071600* B406 - SHIFT STOP-BUY QUEUE ENTRIES DOWN ONE SLOT          *
071700*--------------------------------------------------------*
071800 B406-SHIFT-STOPBUY-DOWN.
071900     IF WS-SHIFT-IX < WS-INSERT-IX
072000         GO TO B406-SHIFT-DONE.
072100     MOVE SB-ORD-ID     (EX WS-SHIFT-IX)
072200         TO SB-ORD-ID     (EX WS-SHIFT-IX + 1).
072300     MOVE SB-ACCOUNT-ID (EX WS-SHIFT-IX)
072400         TO SB-ACCOUNT-ID (EX WS-SHIFT-IX + 1).
072500     MOVE SB-QTY        (EX WS-SHIFT-IX)
072600         TO SB-QTY        (EX WS-SHIFT-IX + 1).
072700     MOVE SB-STOP-PRICE (EX WS-SHIFT-IX)
072800         TO SB-STOP-PRICE (EX WS-SHIFT-IX + 1).
072900     SUBTRACT 1 FROM WS-SHIFT-IX.
073000     GO TO B406-SHIFT-STOPBUY-DOWN.
073100 B406-SHIFT-DONE.
073200     MOVE ORD-ID         TO SB-ORD-ID     (EX WS-INSERT-IX).
073300     MOVE ORD-ACCOUNT-ID TO SB-ACCOUNT-ID (EX WS-INSERT-IX).
073400     MOVE ORD-QTY        TO SB-QTY        (EX WS-INSERT-IX).
073500     MOVE ORD-STOP-PRICE TO SB-STOP-PRICE (EX WS-INSERT-IX).
073600     ADD 1 TO EX-SB-COUNT (EX).
073700 B406-EXIT.
073800     EXIT.
073900*--------------------------------------------------------*
074000* B401 - REJECT A STOP-BUY ORDER ALREADY QUEUED           *
074100*--------------------------------------------------------*
074200 B401-STOPBUY-DUP-TEST.
074300     SET WS-DUP-FOUND-SW TO "N".
074400     PERFORM B402-STOPBUY-DUP-SCAN
074500             VARYING SBX FROM 1 BY 1
074600             UNTIL SBX > EX-SB-COUNT (EX).
074700*--------------------------------------------------------*
074800* B402 - TEST ONE STOP-BUY QUEUE SLOT FOR A DUPLICATE ID    *
074900*--------------------------------------------------------*
075000 B402-STOPBUY-DUP-SCAN.
075100     IF SB-ORD-ID (EX SBX) = ORD-ID
075200         SET WS-ORDER-IS-DUP TO TRUE
075300     END-IF.
075400*--------------------------------------------------------*
075500* B410 - DISPATCH THE STOP-BUY QUEUE FOR TICKER EX.  THE  *
075600* B411 FILTER IS STOP-PRICE LESS-THAN-OR-EQUAL CURRENT    *
075700* PRICE.  A TRIGGERED ORDER MOVES TO THE MARKET QUEUE.    *
075800*--------------------------------------------------------*
075900 B410-STOPBUY-QUEUE-DISPATCH.
076000     PERFORM B413-STOPBUY-DISPATCH-ONE
076100             UNTIL EX-SB-COUNT (EX) = ZERO.
076200 B410-EXIT.
076300     EXIT.
076400*--------------------------------------------------------*
076500* B413 - TEST AND RELEASE THE FRONT STOP-BUY ENTRY          *
076600*--------------------------------------------------------*
076700 B413-STOPBUY-DISPATCH-ONE.
076800     PERFORM B411-STOPBUY-FILTER-TEST.
076900     IF NOT WS-TICKER-FOUND
077000         GO TO B410-EXIT.
077100     IF WS-MKT-COUNT NOT < WS-MKT-MAX
077200         MOVE "B410-DSP" TO LOG-ERR-ROUTINE
077300         PERFORM Z900-USERLOG-ERR
077400         GO TO B410-EXIT.
077500     MOVE SB-ORD-ID     (EX 1) TO MKT-ORD-ID     (WS-MKT-COUNT + 1).
077600     MOVE SB-ACCOUNT-ID (EX 1) TO MKT-ACCOUNT-ID (WS-MKT-COUNT + 1).
077700     MOVE "MB"                 TO MKT-TYPE       (WS-MKT-COUNT + 1).
077800     MOVE EX-TICKER     (EX)   TO MKT-TICKER     (WS-MKT-COUNT + 1).
077900     MOVE SB-QTY        (EX 1) TO MKT-QTY        (WS-MKT-COUNT + 1).
078000     PERFORM B460-REMOVE-STOPBUY-FRONT.
078100     PERFORM B460-MOVE-TO-MARKET.
078200*--------------------------------------------------------*
078300* B411 - STOP-BUY FILTER - TRIGGERS WHEN THE CURRENT      *
078400* PRICE HAS RISEN TO, OR THROUGH, THE STOP PRICE, I.E.    *
078500* THE STOP PRICE IS AT OR BELOW THE CURRENT MARKET PRICE. *
078600* REUSES WS-TICKER-FOUND-SW AS THE PASS/FAIL FLAG.        *
078700*--------------------------------------------------------*
078800 B411-STOPBUY-FILTER-TEST.
078900     IF SB-STOP-PRICE (EX 1) <= EX-PRICE (EX)
079000         SET WS-TICKER-FOUND TO TRUE
079100     ELSE
079200         SET WS-TICKER-FOUND-SW TO "N"
079300     END-IF.
079400*--------------------------------------------------------*
079500* B460 - REMOVE THE FRONT STOP-BUY ENTRY FOR TICKER EX    *
079600*--------------------------------------------------------*
079700 B460-REMOVE-STOPBUY-FRONT.
079800     PERFORM B462-SHIFT-STOPBUY-UP
079900             VARYING WS-SHIFT-IX FROM 1 BY 1
080000             UNTIL WS-SHIFT-IX NOT < EX-SB-COUNT (EX).
080100     SUBTRACT 1 FROM EX-SB-COUNT (EX).
080200*--------------------------------------------------------*
080300* B462 - SHIFT STOP-BUY QUEUE ENTRIES UP ONE SLOT            *
080400*--------------------------------------------------------*
080500 B462-SHIFT-STOPBUY-UP.
080600     MOVE SB-ORD-ID     (EX WS-SHIFT-IX + 1)
080700         TO SB-ORD-ID     (EX WS-SHIFT-IX).
080800     MOVE SB-ACCOUNT-ID (EX WS-SHIFT-IX + 1)
080900         TO SB-ACCOUNT-ID (EX WS-SHIFT-IX).
081000     MOVE SB-QTY        (EX WS-SHIFT-IX + 1)
081100         TO SB-QTY        (EX WS-SHIFT-IX).
081200     MOVE SB-STOP-PRICE (EX WS-SHIFT-IX + 1)
081300         TO SB-STOP-PRICE (EX WS-SHIFT-IX).
081400*--------------------------------------------------------*
081500* B460 - MOVE-TO-MARKET PROCESSOR - THE NEW MARKET ORDER  *
081600* IS ALREADY BUILT AT THE BACK OF THE QUEUE; FILE IT INTO *
081700* PRIORITY SEQUENCE AND ATTEMPT DISPATCH.                 *
081800*--------------------------------------------------------*
081900 B460-MOVE-TO-MARKET.
082000     ADD 1 TO WS-MKT-COUNT.
082100     PERFORM B463-SCAN-MARKET-REINSERT-POINT
082200             VARYING WS-INSERT-IX FROM 1 BY 1
082300             UNTIL WS-INSERT-IX >= WS-MKT-COUNT
082400                OR MKT-QTY (WS-INSERT-IX) < MKT-QTY (WS-MKT-COUNT)
082500                OR (MKT-QTY (WS-INSERT-IX) = MKT-QTY (WS-MKT-COUNT)
082600                    AND MKT-ORD-ID (WS-INSERT-IX)
082700                        > MKT-ORD-ID (WS-MKT-COUNT)).
082800     IF WS-INSERT-IX < WS-MKT-COUNT
082900         MOVE WS-MKT-ENTRY (WS-MKT-COUNT) TO WS-RELEASED-ORDER
083000         PERFORM B464-SHIFT-MARKET-FOR-REINSERT
083100                 VARYING WS-SHIFT-IX FROM WS-MKT-COUNT BY -1
083200                 UNTIL WS-SHIFT-IX < WS-INSERT-IX + 1
083300         MOVE WS-RELEASED-ORDER TO WS-MKT-ENTRY (WS-INSERT-IX)
083400     END-IF.
083500     PERFORM B310-MARKET-QUEUE-DISPATCH.
083600*--------------------------------------------------------*
083700* B463 - SCAN FOR THE RE-INSERTION POINT OF A TRIGGERED     *
083800* STOP ORDER NOW JOINING THE MARKET QUEUE                   *
083900*--------------------------------------------------------*
084000 B463-SCAN-MARKET-REINSERT-POINT.
084100     CONTINUE.
084200*--------------------------------------------------------*
084300* B464 - SHIFT MARKET QUEUE ENTRIES DOWN TO OPEN THE SLOT    *
084400* FOR A TRIGGERED STOP ORDER                                 *
084500*--------------------------------------------------------*
084600 B464-SHIFT-MARKET-FOR-REINSERT.
084700     MOVE WS-MKT-ENTRY (WS-SHIFT-IX - 1)
084800         TO WS-MKT-ENTRY (WS-SHIFT-IX).
084900*--------------------------------------------------------*
085000* B440 - INSERT INTO A TICKER'S STOP-SELL QUEUE.  DESCEND-*
085100* ING BY STOP PRICE; TIES BY THE B320 NATURAL RULE.       *
085200*--------------------------------------------------------*
085300 B440-STOPSELL-QUEUE-INSERT.
085400     PERFORM B441-STOPSELL-DUP-TEST.
085500     IF WS-ORDER-IS-DUP
085600         GO TO B440-EXIT.
085700     IF EX-SS-COUNT (EX) NOT < EX-SS-MAX (EX)
085800         MOVE "B440-INS" TO LOG-ERR-ROUTINE
085900         PERFORM Z900-USERLOG-ERR
086000         GO TO B440-EXIT.
086100     PERFORM B445-SCAN-STOPSELL-INSERT-POINT
086200             VARYING WS-INSERT-IX FROM 1 BY 1
086300             UNTIL WS-INSERT-IX > EX-SS-COUNT (EX)
086400                OR SS-STOP-PRICE (EX WS-INSERT-IX) < ORD-STOP-PRICE
086500                OR (SS-STOP-PRICE (EX WS-INSERT-IX) = ORD-STOP-PRICE
086600                    AND SS-QTY (EX WS-INSERT-IX) < ORD-QTY)
086700                OR (SS-STOP-PRICE (EX WS-INSERT-IX) = ORD-STOP-PRICE
086800                    AND SS-QTY (EX WS-INSERT-IX) = ORD-QTY
086900                    AND SS-ORD-ID (EX WS-INSERT-IX) > ORD-ID).
087000     PERFORM B446-SHIFT-STOPSELL-DOWN
087100             VARYING WS-SHIFT-IX FROM EX-SS-COUNT (EX) BY -1
087200             UNTIL WS-SHIFT-IX < WS-INSERT-IX.
087300     MOVE ORD-ID         TO SS-ORD-ID     (EX WS-INSERT-IX).
087400     MOVE ORD-ACCOUNT-ID TO SS-ACCOUNT-ID (EX WS-INSERT-IX).
087500     MOVE ORD-QTY        TO SS-QTY        (EX WS-INSERT-IX).
087600     MOVE ORD-STOP-PRICE TO SS-STOP-PRICE (EX WS-INSERT-IX).
087700     ADD 1 TO EX-SS-COUNT (EX).
087800 B440-EXIT.
087900     EXIT.
088000*--------------------------------------------------------*
088100* B445 - SCAN FOR THE STOP-SELL QUEUE INSERTION POINT       *
088200*--------------------------------------------------------*
088300 B445-SCAN-STOPSELL-INSERT-POINT.
088400     CONTINUE.
088500*--------------------------------------------------------*
088600* B446 - SHIFT STOP-SELL QUEUE ENTRIES DOWN ONE SLOT         *
088700*--------------------------------------------------------*
088800 B446-SHIFT-STOPSELL-DOWN.
088900     MOVE SS-ORD-ID     (EX WS-SHIFT-IX)
089000         TO SS-ORD-ID     (EX WS-SHIFT-IX + 1).
089100     MOVE SS-ACCOUNT-ID (EX WS-SHIFT-IX)
089200         TO SS-ACCOUNT-ID (EX WS-SHIFT-IX + 1).
089300     MOVE SS-QTY        (EX WS-SHIFT-IX)
089400         TO SS-QTY        (EX WS-SHIFT-IX + 1).
089500     MOVE SS-STOP-PRICE (EX WS-SHIFT-IX)
089600         TO SS-STOP-PRICE (EX WS-SHIFT-IX + 1).
089700*--------------------------------------------------------*
089800* B441 - REJECT A STOP-SELL ORDER ALREADY QUEUED          *
089900*--------------------------------------------------------*
090000 B441-STOPSELL-DUP-TEST.
090100     SET WS-DUP-FOUND-SW TO "N".
090200     PERFORM B442-STOPSELL-DUP-SCAN
090300             VARYING SSX FROM 1 BY 1
090400             UNTIL SSX > EX-SS-COUNT (EX).
090500*--------------------------------------------------------*
090600* B442 - TEST ONE STOP-SELL QUEUE SLOT FOR A DUPLICATE ID   *
090700*--------------------------------------------------------*
090800 B442-STOPSELL-DUP-SCAN.
090900     IF SS-ORD-ID (EX SSX) = ORD-ID
091000         SET WS-ORDER-IS-DUP TO TRUE
091100     END-IF.
091200*--------------------------------------------------------*
091300* B450 - DISPATCH THE STOP-SELL QUEUE FOR TICKER EX.  THE *
091400* B412 FILTER IS STOP-PRICE GREATER-THAN-OR-EQUAL CURRENT *
091500* PRICE.  A TRIGGERED ORDER MOVES TO THE MARKET QUEUE.    *
091600*--------------------------------------------------------*
091700 B450-STOPSELL-QUEUE-DISPATCH.
091800     PERFORM B451-STOPSELL-DISPATCH-ONE
091900             UNTIL EX-SS-COUNT (EX) = ZERO.
092000 B450-EXIT.
092100     EXIT.
092200*--------------------------------------------------------*
092300* B451 - TEST AND RELEASE THE FRONT STOP-SELL ENTRY         *
092400* PR0678: MARKET-QUEUE-FULL GUARD ADDED AHEAD OF THE BUILD  *
092500* OF THE NEW MARKET ENTRY, MATCHING B413'S STOP-BUY TWIN -  *
092600* WITHOUT IT A TRIGGERED STOP-SELL COULD RUN WS-MKT-COUNT   *
092700* PAST THE 500-ENTRY TABLE.                                 *
092800*--------------------------------------------------------*
092900 B451-STOPSELL-DISPATCH-ONE.
093000     PERFORM B412-STOPSELL-FILTER-TEST.
093100     IF NOT WS-TICKER-FOUND
093200         GO TO B450-EXIT.
093300     IF WS-MKT-COUNT NOT < WS-MKT-MAX
093400         MOVE "B450-DSP" TO LOG-ERR-ROUTINE
093500         PERFORM Z900-USERLOG-ERR
093600         GO TO B450-EXIT.
093700     MOVE SS-ORD-ID     (EX 1) TO MKT-ORD-ID     (WS-MKT-COUNT + 1).
093800     MOVE SS-ACCOUNT-ID (EX 1) TO MKT-ACCOUNT-ID (WS-MKT-COUNT + 1).
093900     MOVE "MS"                 TO MKT-TYPE       (WS-MKT-COUNT + 1).
094000     MOVE EX-TICKER     (EX)   TO MKT-TICKER     (WS-MKT-COUNT + 1).
094100     MOVE SS-QTY        (EX 1) TO MKT-QTY        (WS-MKT-COUNT + 1).
094200     PERFORM B461-REMOVE-STOPSELL-FRONT.
094300     PERFORM B460-MOVE-TO-MARKET.
094400*--------------------------------------------------------*
094500* B412 - STOP-SELL FILTER - TRIGGERS WHEN THE CURRENT      *
094600* PRICE HAS FALLEN TO, OR THROUGH, THE STOP PRICE, I.E.    *
094700* THE STOP PRICE IS AT OR ABOVE THE CURRENT MARKET PRICE.  *
094800*--------------------------------------------------------*
094900 B412-STOPSELL-FILTER-TEST.
095000     IF SS-STOP-PRICE (EX 1) >= EX-PRICE (EX)
095100         SET WS-TICKER-FOUND TO TRUE
095200     ELSE
095300         SET WS-TICKER-FOUND-SW TO "N"
095400     END-IF.
095500*--------------------------------------------------------*
095600* B461 - REMOVE THE FRONT STOP-SELL ENTRY FOR TICKER EX   *
095700*--------------------------------------------------------*
095800 B461-REMOVE-STOPSELL-FRONT.
095900     PERFORM B465-SHIFT-STOPSELL-UP
096000             VARYING WS-SHIFT-IX FROM 1 BY 1
096100             UNTIL WS-SHIFT-IX NOT < EX-SS-COUNT (EX).
096200     SUBTRACT 1 FROM EX-SS-COUNT (EX).
096300*--------------------------------------------------------*
096400* B465 - SHIFT STOP-SELL QUEUE ENTRIES UP ONE SLOT           *
096500*--------------------------------------------------------*
096600 B465-SHIFT-STOPSELL-UP.
096700     MOVE SS-ORD-ID     (EX WS-SHIFT-IX + 1)
096800         TO SS-ORD-ID     (EX WS-SHIFT-IX).
096900     MOVE SS-ACCOUNT-ID (EX WS-SHIFT-IX + 1)
097000         TO SS-ACCOUNT-ID (EX WS-SHIFT-IX).
097100     MOVE SS-QTY        (EX WS-SHIFT-IX + 1)
097200         TO SS-QTY        (EX WS-SHIFT-IX).
097300     MOVE SS-STOP-PRICE (EX WS-SHIFT-IX + 1)
097400         TO SS-STOP-PRICE (EX WS-SHIFT-IX).
097500*--------------------------------------------------------*
097600* B500 - PRICE-CHANGE EVENT FOR TICKER EX - RE-TEST BOTH  *
097700* STOP QUEUES AGAINST THE NEW PRICE ALREADY MOVED IN.     *
097800*--------------------------------------------------------*
097900 B500-PRICE-CHANGE-EVENT.
098000     IF EX-SB-COUNT (EX) > ZERO
098100         PERFORM B410-STOPBUY-QUEUE-DISPATCH
098200     END-IF.
098300     IF EX-SS-COUNT (EX) > ZERO
098400         PERFORM B450-STOPSELL-QUEUE-DISPATCH
098500     END-IF.
098600*--------------------------------------------------------*
098700* B600 - EXECUTE A RELEASED ORDER AT THE TICKER'S CURRENT *
098800* PRICE AND POST THE CASH MOVEMENT TO THE ACCOUNT.        *
098900*--------------------------------------------------------*
099000 B600-EXECUTE-ORDER.
099100     SET WS-TICKER-FOUND-SW TO "N".
099200     PERFORM B601-TICKER-SCAN-FOR-EXECUTE
099300             VARYING EX FROM 1 BY 1
099400             UNTIL EX > WS-EXCH-COUNT
099500                OR WS-TICKER-FOUND.
099600     IF NOT WS-TICKER-FOUND
099700         MOVE WS-REL-ORD-ID TO WS-DIAG-ORD-ID
099800         DISPLAY "BROKMAIN: TICKER VANISHED AT EXECUTION "
099900             WS-DIAG-ORD-ID-X UPON CONSOLE
100000         ADD 1 TO WS-ORDERS-FAILED-POST
100100         GO TO B600-EXIT.
100200     MOVE EX-PRICE (EX) TO WS-REL-PRICE.
100300     COMPUTE WS-REL-AMOUNT = WS-REL-QTY * WS-REL-PRICE.
100400     MOVE WS-REL-ACCOUNT-ID TO ACC-ID.
100500     SET ACT-FN-GET TO TRUE.
100600     CALL "ACCTSR" USING WS-ACT-ARG.
100700     IF NOT ACT-FOUND
100800         MOVE WS-REL-ORD-ID TO WS-DIAG-ORD-ID
100900         DISPLAY "BROKMAIN: UNKNOWN ACCOUNT, ORDER SKIPPED "
101000             WS-DIAG-ORD-ID-X " " WS-REL-ACCOUNT-ID UPON CONSOLE
101100         ADD 1 TO WS-ORDERS-FAILED-POST
101200         GO TO B600-EXIT.
101300     IF WS-REL-IS-BUY
101400         COMPUTE ACC-BALANCE = ACC-BALANCE - WS-REL-AMOUNT
101500         COMPUTE WS-REL-AMOUNT = WS-REL-AMOUNT * -1
101600         ADD WS-REL-AMOUNT TO WS-TOTAL-BOUGHT-AMT
101700     ELSE
101800         COMPUTE ACC-BALANCE = ACC-BALANCE + WS-REL-AMOUNT
101900         ADD WS-REL-AMOUNT TO WS-TOTAL-SOLD-AMT
102000     END-IF.
102100     SET ACT-FN-SET TO TRUE.
102200     CALL "ACCTSR" USING WS-ACT-ARG.
102300     MOVE WS-REL-ORD-ID     TO EXE-ORD-ID OF EXECUTION-FILE-REC.
102400     MOVE WS-REL-ACCOUNT-ID TO EXE-ACCOUNT-ID OF EXECUTION-FILE-REC.
102500     MOVE WS-REL-TYPE       TO EXE-TYPE OF EXECUTION-FILE-REC.
102600     MOVE WS-REL-TICKER     TO EXE-TICKER OF EXECUTION-FILE-REC.
102700     MOVE WS-REL-QTY        TO EXE-QTY OF EXECUTION-FILE-REC.
102800     MOVE WS-REL-PRICE      TO EXE-PRICE OF EXECUTION-FILE-REC.
102900     MOVE WS-REL-AMOUNT     TO EXE-AMOUNT OF EXECUTION-FILE-REC.
103000     MOVE ACC-BALANCE       TO EXE-NEW-BALANCE OF EXECUTION-FILE-REC.
103100     WRITE EXECUTION-FILE-REC.
103200     ADD 1 TO WS-ORDERS-EXECUTED.
103300 B600-EXIT.
103400     EXIT.
103500*--------------------------------------------------------*
103600* B601 - TEST ONE EXCHANGE TABLE ENTRY FOR THE RELEASED    *
103700* ORDER'S TICKER                                           *
103800* PR0678: B600'S CALLING PERFORM VARYING NOW STOPS ON       *
103900* WS-TICKER-FOUND, SAME AS B011'S SCAN, SO EX IS LEFT       *
104000* POINTING AT THE MATCHED ENTRY INSTEAD OF RUNNING ONE      *
104100* PAST THE TABLE ON EVERY HIT.                              *
104200*--------------------------------------------------------*
104300 B601-TICKER-SCAN-FOR-EXECUTE.
104400     IF EX-TICKER (EX) = WS-REL-TICKER
104500         SET WS-TICKER-FOUND TO TRUE
104600     END-IF.
104700*--------------------------------------------------------*
104800* B650 - SORT THE EXECUTION JOURNAL INTO ACCOUNT SEQUENCE *
104900* SO THE REPORT CAN CONTROL-BREAK ON ACCOUNT-ID WITHOUT   *
105000* REQUIRING ORDERS TO ARRIVE PRESORTED.                   *
105100*--------------------------------------------------------*
105200 B650-SORT-FOR-REPORT.
105300     SORT SORT-WORK-FILE
105400         ON ASCENDING KEY EXE-ACCOUNT-ID OF SORT-WORK-REC
105500         USING EXECUTION-FILE
105600         GIVING SORTED-EXEC-FILE.
105700*--------------------------------------------------------*
105800* B700 - PRINT THE END-OF-RUN EXECUTION REPORT            *
105900*--------------------------------------------------------*
106000 B700-PRINT-REPORT.
106100     OPEN OUTPUT REPORT-FILE.
106200     PERFORM B701-PRINT-HEADING.
106300     OPEN INPUT SORTED-EXEC-FILE.
106400     PERFORM B710-READ-SORTED-EXEC.
106500     PERFORM B720-PRINT-DETAIL UNTIL WS-NO-MORE-SORTED.
106600     IF NOT WS-FIRST-DETAIL
106700         PERFORM B730-ACCOUNT-BREAK
106800     END-IF.
106900     CLOSE SORTED-EXEC-FILE.
107000     PERFORM B740-PRINT-TOTALS.
107100     CLOSE REPORT-FILE.
107200*--------------------------------------------------------*
107300* B701 - PRINT THE REPORT HEADING LINES                   *
107400*--------------------------------------------------------*
107500 B701-PRINT-HEADING.
107600     MOVE WS-RUN-YYYY TO HDG-RUN-DATE (1:4).
107700     MOVE "-"         TO HDG-RUN-DATE (5:1).
107800     MOVE WS-RUN-MM   TO HDG-RUN-DATE (6:2).
107900     MOVE "-"         TO HDG-RUN-DATE (8:1).
108000     MOVE WS-RUN-DD   TO HDG-RUN-DATE (9:2).
108100     WRITE REPORT-FILE-REC FROM WS-HDG-LINE-1
108200         AFTER ADVANCING TOP-OF-FORM.
108300     WRITE REPORT-FILE-REC FROM WS-HDG-LINE-2
108400         AFTER ADVANCING 1 LINE.
108500     WRITE REPORT-FILE-REC FROM WS-HDG-LINE-3
108600         AFTER ADVANCING 2 LINES.
108700*--------------------------------------------------------*
108800* B710 - READ THE SORTED EXECUTION FILE                   *
108900*--------------------------------------------------------*
109000 B710-READ-SORTED-EXEC.
109100     READ SORTED-EXEC-FILE
109200         AT END SET WS-NO-MORE-SORTED TO TRUE
109300     END-READ.
109400*--------------------------------------------------------*
109500* B720 - PRINT ONE DETAIL LINE, BREAKING ON ACCOUNT-ID     *
109600*--------------------------------------------------------*
109700 B720-PRINT-DETAIL.
109800     IF WS-FIRST-DETAIL
109900         MOVE EXE-ACCOUNT-ID OF SORTED-EXEC-REC TO WS-BREAK-ACCOUNT
110000         SET WS-FIRST-DETAIL-SW TO "N"
110100     ELSE
110200         IF EXE-ACCOUNT-ID OF SORTED-EXEC-REC NOT = WS-BREAK-ACCOUNT
110300             PERFORM B730-ACCOUNT-BREAK
110400             MOVE EXE-ACCOUNT-ID OF SORTED-EXEC-REC TO WS-BREAK-ACCOUNT
110500         END-IF
110600     END-IF.
110700     MOVE EXE-ORD-ID OF SORTED-EXEC-REC TO DTL-ORD-ID.
110800     MOVE EXE-ACCOUNT-ID OF SORTED-EXEC-REC TO DTL-ACCOUNT-ID.
110900     MOVE EXE-TYPE OF SORTED-EXEC-REC TO DTL-TYPE.
111000     MOVE EXE-TICKER OF SORTED-EXEC-REC TO DTL-TICKER.
111100     MOVE EXE-QTY OF SORTED-EXEC-REC TO DTL-QTY.
111200     MOVE EXE-PRICE OF SORTED-EXEC-REC TO WS-RPT-PRICE.
111300     MOVE WS-RPT-PRICE-DEC TO DTL-PRICE.
111400     MOVE EXE-AMOUNT OF SORTED-EXEC-REC TO WS-RPT-AMOUNT.
111500     MOVE WS-RPT-AMOUNT-DEC TO DTL-AMOUNT.
111600     MOVE EXE-NEW-BALANCE OF SORTED-EXEC-REC TO WS-RPT-BALANCE.
111700     MOVE WS-RPT-BALANCE-DEC TO DTL-BALANCE.
111800     WRITE REPORT-FILE-REC FROM WS-DTL-LINE
111900         AFTER ADVANCING 1 LINE.
112000     ADD 1 TO WS-BREAK-COUNT.
112100     ADD EXE-AMOUNT OF SORTED-EXEC-REC TO WS-BREAK-NET.
112200     ADD EXE-AMOUNT OF SORTED-EXEC-REC TO WS-NET-MOVEMENT.
112300     PERFORM B710-READ-SORTED-EXEC.
112400*--------------------------------------------------------*
112500* B730 - PRINT THE SUBTOTAL LINE FOR THE CURRENT ACCOUNT  *
112600* AND RESET THE CONTROL-BREAK ACCUMULATORS.               *
112700*--------------------------------------------------------*
112800 B730-ACCOUNT-BREAK.
112900     MOVE WS-BREAK-ACCOUNT TO BRK-ACCOUNT-ID.
113000     MOVE WS-BREAK-COUNT TO BRK-COUNT.
113100     MOVE WS-BREAK-NET TO WS-RPT-AMOUNT.
113200     MOVE WS-RPT-AMOUNT-DEC TO BRK-NET.
113300     WRITE REPORT-FILE-REC FROM WS-BRK-LINE
113400         AFTER ADVANCING 1 LINE.
113500     MOVE ZERO TO WS-BREAK-COUNT.
113600     MOVE ZERO TO WS-BREAK-NET.
113700*--------------------------------------------------------*
113800* B740 - PRINT THE FINAL TOTALS BLOCK                     *
113900*--------------------------------------------------------*
114000 B740-PRINT-TOTALS.
114100     COMPUTE WS-ORDERS-PENDING =
114200         WS-ORDERS-READ - WS-ORDERS-REJECTED
114300             - WS-ORDERS-EXECUTED - WS-ORDERS-FAILED-POST.
114400     MOVE WS-ORDERS-READ TO TOT-ORDERS-READ.
114500     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-1
114600         AFTER ADVANCING 2 LINES.
114700     MOVE WS-ORDERS-EXECUTED TO TOT-ORDERS-EXECUTED.
114800     MOVE WS-ORDERS-REJECTED TO TOT-ORDERS-REJECTED.
114900     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-2
115000         AFTER ADVANCING 1 LINE.
115100     MOVE WS-ORDERS-FAILED-POST TO TOT-ORDERS-FAILED.
115200     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-2B
115300         AFTER ADVANCING 1 LINE.
115400     MOVE WS-ORDERS-PENDING TO TOT-ORDERS-PENDING.
115500     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-3
115600         AFTER ADVANCING 1 LINE.
115700     MOVE WS-TOTAL-BOUGHT-AMT TO WS-RPT-AMOUNT.
115800     MOVE WS-RPT-AMOUNT-DEC TO TOT-BOUGHT.
115900     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-4
116000         AFTER ADVANCING 1 LINE.
116100     MOVE WS-TOTAL-SOLD-AMT TO WS-RPT-AMOUNT.
116200     MOVE WS-RPT-AMOUNT-DEC TO TOT-SOLD.
116300     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-5
116400         AFTER ADVANCING 1 LINE.
116500     MOVE WS-NET-MOVEMENT TO WS-RPT-AMOUNT.
116600     MOVE WS-RPT-AMOUNT-DEC TO TOT-NET.
116700     WRITE REPORT-FILE-REC FROM WS-TOT-LINE-6
116800         AFTER ADVANCING 1 LINE.
116900*--------------------------------------------------------*
117000* Z900 - WRITE AN ERROR MESSAGE TO THE SYSTEM LOG         *
117100*--------------------------------------------------------*
117200 Z900-USERLOG-ERR.
117300     MOVE STATUS-1 TO LOG-ERR-STATUS (1:1).
117400     MOVE STATUS-2 TO LOG-ERR-STATUS (2:1).
117500     DISPLAY LOGMSG-ERR UPON CONSOLE.
