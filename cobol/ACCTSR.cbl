000100*                                                        *
000200* MERIDIAN SECURITIES CORP.  -  DATA PROCESSING DIVISION*
000300*                                                        *
000400* PROGRAM ..... ACCTSR                                   *
000500* SYSTEM ...... ORDER MANAGEMENT / ACCOUNT POSTING       *
000600* PURPOSE ..... CUSTOMER MASTER SERVICE ROUTINE.  CALLED *
000700*               BY BROKMAIN (NIGHTLY POSTING RUN) AND BY *
000800*               DEMOACCT (ACCOUNT-OPENING ACCEPTANCE     *
000900*               JOB) TO GET, SET, DELETE AND RESET       *
001000*               CUSTOMER MASTER RECORDS.  THE MASTER IS  *
001100*               LOADED TO A SORTED TABLE ON THE FIRST    *
001200*               CALL OF A RUN AND REWRITTEN ON THE LAST. *
001300*                                                        *
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    ACCTSR.
001600 AUTHOR.        R T OKAFOR.
001700 INSTALLATION.  MERIDIAN SECURITIES CORP.
001800 DATE-WRITTEN.  03/14/1988.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*--------------------------------------------------------*
002200* CHANGE LOG                                              *
002300*--------------------------------------------------------*
002400* 03/14/88  RTO  PR0114  ORIGINAL WRITE-UP, REPLACES THE  *
002500*                         HAND-POSTED ACCOUNT CARD FILE.  *
002600* 07/02/88  RTO  PR0129  ADDED ADDRESS CHILD FIELDS.      *
002700* 11/19/88  RTO  PR0151  ADDED CREDIT CARD CHILD FIELDS.  *
002800* 02/08/89  LDM  PR0188  SET NOW DELETES CHILD DATA WHEN  *
002900*                         FLAG COMES IN ABSENT - AUDIT    *
003000*                         FINDING FROM YEAR-END REVIEW.   *
003100* 09/27/89  LDM  PR0240  RESET FUNCTION ADDED FOR QA RUNS.*
003200* 04/11/90  PKS  PR0301  TABLE SIZE RAISED 250 TO 500.    *
003300* 08/30/91  PKS  PR0355  BINARY SEARCH REPLACES THE OLD   *
003400*                         SEQUENTIAL SCAN - ACCOUNT FILE  *
003500*                         PASSED 300 RECORDS THIS MONTH.  *
003600* 01/05/93  WJH  PR0402  DELETE NO LONGER COMPACTS BY     *
003700*                         REWRITING THE WHOLE TABLE TWICE.*
003800* 06/14/94  WJH  PR0447  LOG MESSAGE ON REWRITE FAILURE.  *
003900* 03/02/96  LDM  PR0512  FINISH FUNCTION NOW VERIFIES     *
004000*                         WRITE STATUS BEFORE RETURNING.  *
004100* 10/21/97  PKS  PR0566  MINOR CLEANUP, NO LOGIC CHANGE.  *
004200* 12/09/98  WJH  Y2K01   YEAR 2000 REVIEW - NO 2-DIGIT    *
004300*                         YEAR FIELDS IN THIS PROGRAM,    *
004400*                         CERTIFIED COMPLIANT AS IS.      *
004500* 05/17/99  WJH  Y2K02   Y2K SIGN-OFF LOGGED PER DP-114.  *
004600* 02/23/01  LDM  PR0609  PASSWORD HASH WIDTH STANDARDIZED *
004700*                         TO MATCH THE NEW WEB SIGN-ON.   *
004800* 09/14/02  PKS  PR0647  VERIFY FUNCTION ADDED SO LOGIN   *
004900*                         NO LONGER PULLS THE HASH BACK   *
005000*                         TO THE CALLER TO COMPARE.       *
005100* 03/11/03  PKS  PR0668  ADDED CONSOLE DIAGNOSTICS FOR    *
005200*                         TABLE-FULL ON INSERT AND FOR    *
005300*                         DELETE, PER OPERATIONS REQUEST. *
005400* 03/11/03  PKS  PR0670  TABLE SHIFT LOOPS IN INSERT AND  *
005500*                         DELETE PULLED OUT TO THEIR OWN  *
005600*                         PARAGRAPHS - SHOP STANDARD IS   *
005700*                         NO IN-LINE PERFORM BODIES.      *
005800* 03/12/03  PKS  PR0674  NEW A150 CREATE FUNCTION REJECTS *
005900*                         WITH ACT-ALREADY-EXISTS WHEN    *
006000*                         THE ACC-ID IS ALREADY ON FILE   *
006100*                         INSTEAD OF LETTING SET OVERLAY  *
006200*                         THE EXISTING ROW.               *
006300* 03/12/03  PKS  PR0675  TABLE-LIMIT CONSTANTS PULLED OUT *
006400*                         TO 77-LEVELS; A050 LOAD NOW     *
006500*                         PERFORMED THRU ITS OWN EXIT.    *
006600*--------------------------------------------------------*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-4381.
007000 OBJECT-COMPUTER.  IBM-4381.
007100 SPECIAL-NAMES.    CLASS ACCT-ALPHA IS "A" THRU "Z".
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNTS"
007600         ORGANIZATION LINE SEQUENTIAL
007700         STATUS FILE-STATUS.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ACCOUNT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  ACCOUNT-FILE-REC.
008400     COPY ACCTREC.
008500*
008600 WORKING-STORAGE SECTION.
008700******************************************************
008800* CUSTOMER MASTER TABLE SIZE - STANDALONE CONSTANT SO *
008900* A050/A310 CAN TEST THE TABLE LIMIT WITHOUT DIGGING  *
009000* INTO THE TABLE GROUP ITSELF.                        *
009100******************************************************
009200 77  WS-ACCT-MAX                PIC S9(4) COMP VALUE +500.
009300******************************************************
009400* CUSTOMER MASTER TABLE - LOADED ONCE PER RUN, KEPT   *
009500* IN ACC-ID SEQUENCE FOR SEARCH ALL.                  *
009600******************************************************
009700 01  WS-ACCOUNT-TABLE.
009800     03  WS-ACCT-COUNT          PIC S9(4) COMP VALUE ZERO.
009900     03  WS-ACCT-ENTRY OCCURS 500 TIMES
010000             ASCENDING KEY IS ACC-ID
010100             INDEXED BY AX.
010200         COPY ACCTREC.
010300******************************************************
010400* LOG MESSAGE DEFINITIONS - SAME SHAPE AS THE OLD     *
010500* SERVICE-ROUTINE USERLOG BLOCKS THIS SHOP HAS USED   *
010600* SINCE THE FIRST BATCH SUITE.                        *
010700******************************************************
010800 01  LOGMSG.
010900     05  FILLER         PIC X(10) VALUE "ACCTSR  =>".
011000     05  LOGMSG-TEXT     PIC X(50).
011100 01  LOGMSG-ERR.
011200     05  FILLER         PIC X(11) VALUE "ACCTSR ERR=".
011300     05  LOG-ERR-ROUTINE PIC X(10).
011400     05  FILLER         PIC X(21) VALUE
011500         " FAILED: FILE-STATUS=".
011600     05  LOG-ERR-STATUS  PIC X(02).
011700*
011800 01  FILE-STATUS.
011900     05  STATUS-1       PIC X.
012000     05  STATUS-2       PIC X.
012100     05  FILLER         PIC X(04).
012200*
012300 01  WS-SUBSCRIPTS.
012400     05  WS-SHIFT-IX        PIC S9(4) COMP.
012500     05  WS-INSERT-IX       PIC S9(4) COMP.
012600     05  FILLER             PIC X(04).
012700 01  WS-VERIFY-HASH         PIC X(32).
012800 01  WS-SWITCHES.
012900     05  WS-FOUND-SW        PIC X(01) VALUE "N".
013000         88  WS-ENTRY-FOUND     VALUE "Y".
013100     05  WS-LOADED-SW       PIC X(01) VALUE "N".
013200         88  WS-MASTER-LOADED   VALUE "Y".
013300     05  FILLER             PIC X(03).
013400******************************************************
013500* DIAGNOSTIC DUMP AREAS - USED WHEN THE TABLE COMES   *
013600* UP FULL ON AN INSERT, SO OPERATIONS CAN SEE HOW     *
013700* MANY ROWS WERE LOADED WITHOUT A DEBUGGER.           *
013800******************************************************
013900 01  WS-DIAG-AREA.
014000     05  WS-DIAG-COUNT          PIC S9(4) COMP.
014100     05  WS-DIAG-COUNT-X REDEFINES WS-DIAG-COUNT
014200                                PIC X(02).
014300     05  WS-DIAG-MAX            PIC S9(4) COMP.
014400     05  WS-DIAG-MAX-X REDEFINES WS-DIAG-MAX
014500                                PIC X(02).
014600     05  WS-DIAG-BALANCE        PIC S9(09).
014700     05  WS-DIAG-BALANCE-X REDEFINES WS-DIAG-BALANCE
014800                                PIC X(09).
014900     05  FILLER                 PIC X(04).
015000*
015100 LINKAGE SECTION.
015200 01  LS-ACT-ARG.
015300     COPY ACTARG.
015400*
015500 PROCEDURE DIVISION USING LS-ACT-ARG.
015600*--------------------------------------------------------*
015700* A000 - SERVICE ROUTINE CONTROL - DISPATCH ON FUNCTION   *
015800*--------------------------------------------------------*
015900 A000-ACCTSR-CONTROL.
016000     EVALUATE TRUE
016100         WHEN ACT-FN-LOAD
016200             PERFORM A050-LOAD-MASTER THRU A050-EXIT
016300         WHEN ACT-FN-GET
016400             PERFORM A200-GET-ACCOUNT
016500         WHEN ACT-FN-CREATE
016600             PERFORM A150-CREATE-ACCOUNT
016700         WHEN ACT-FN-SET
016800             PERFORM A300-SET-ACCOUNT
016900         WHEN ACT-FN-DELETE
017000             PERFORM A400-DELETE-ACCOUNT
017100         WHEN ACT-FN-RESET
017200             PERFORM A500-RESET-MASTER
017300         WHEN ACT-FN-FINISH
017400             PERFORM A900-REWRITE-MASTER
017500         WHEN ACT-FN-VERIFY
017600             PERFORM A250-VERIFY-PASSWORD
017700         WHEN OTHER
017800             MOVE "A000-ACCTSR" TO LOG-ERR-ROUTINE
017900             PERFORM Z900-USERLOG-ERR
018000             SET ACT-FAIL TO TRUE
018100     END-EVALUATE.
018200     GOBACK.
018300*--------------------------------------------------------*
018400* A050 - LOAD CUSTOMER MASTER FILE INTO THE SORTED TABLE  *
018500*--------------------------------------------------------*
018600 A050-LOAD-MASTER.
018700     MOVE ZERO TO WS-ACCT-COUNT.
018800     OPEN INPUT ACCOUNT-FILE.
018900     IF STATUS-1 NOT = "0"
019000         MOVE "A050-OPEN" TO LOG-ERR-ROUTINE
019100         PERFORM Z900-USERLOG-ERR
019200         SET ACT-FAIL TO TRUE
019300         GO TO A050-EXIT.
019400 A050-READ-LOOP.
019500     READ ACCOUNT-FILE INTO WS-ACCT-ENTRY (WS-ACCT-COUNT + 1)
019600         AT END GO TO A050-READ-DONE
019700     END-READ.
019800     ADD 1 TO WS-ACCT-COUNT.
019900     IF WS-ACCT-COUNT < WS-ACCT-MAX
020000         GO TO A050-READ-LOOP.
020100 A050-READ-DONE.
020200     CLOSE ACCOUNT-FILE.
020300     SET WS-MASTER-LOADED TO TRUE.
020400     SET ACT-OK TO TRUE.
020500 A050-EXIT.
020600     EXIT.
020700*--------------------------------------------------------*
020800* A100 - FIND ACCOUNT BY KEY - BINARY SEARCH              *
020900*--------------------------------------------------------*
021000 A100-FIND-ACCOUNT.
021100     SET WS-FOUND-SW TO "N".
021200     IF WS-ACCT-COUNT > ZERO
021300         SEARCH ALL WS-ACCT-ENTRY
021400             AT END
021500                 SET WS-FOUND-SW TO "N"
021600             WHEN ACC-ID (AX) = ACC-ID IN LS-ACT-ARG
021700                 SET WS-ENTRY-FOUND TO TRUE
021800         END-SEARCH
021900     END-IF.
022000*--------------------------------------------------------*
022100* A150 - CREATE ACCOUNT - INSERT-ONLY.  PR0674: THE OLD   *
022200* A300-SET-ACCOUNT PATH INSERTED-OR-UPDATED NO MATTER     *
022300* WHAT THE CALLER MEANT, SO A DOUBLE-SUBMITTED NEW        *
022400* ACCOUNT SILENTLY OVERWROTE THE REAL ONE.  A150 FAILS    *
022500* THE CALL WITH ACT-ALREADY-EXISTS INSTEAD OF WRITING     *
022600* OVER AN EXISTING ACC-ID.                                *
022700*--------------------------------------------------------*
022800 A150-CREATE-ACCOUNT.
022900     PERFORM A100-FIND-ACCOUNT.
023000     IF WS-ENTRY-FOUND
023100         SET ACT-ALREADY-EXISTS TO TRUE
023200         GO TO A150-EXIT.
023300     IF ACC-ADDR-ABSENT IN LS-ACT-ARG
023400         MOVE SPACES TO ACC-STREET IN LS-ACT-ARG
023500         MOVE SPACES TO ACC-CITY   IN LS-ACT-ARG
023600         MOVE SPACES TO ACC-STATE  IN LS-ACT-ARG
023700         MOVE SPACES TO ACC-ZIP    IN LS-ACT-ARG
023800     END-IF.
023900     IF ACC-CC-ABSENT IN LS-ACT-ARG
024000         MOVE SPACES TO ACC-CC-NUMBER IN LS-ACT-ARG
024100         MOVE SPACES TO ACC-CC-ISSUER IN LS-ACT-ARG
024200         MOVE SPACES TO ACC-CC-TYPE   IN LS-ACT-ARG
024300         MOVE SPACES TO ACC-CC-HOLDER IN LS-ACT-ARG
024400         MOVE SPACES TO ACC-CC-EXPIRES IN LS-ACT-ARG
024500     END-IF.
024600     PERFORM A310-INSERT-ACCOUNT.
024700 A150-EXIT.
024800     EXIT.
024900*--------------------------------------------------------*
025000* A200 - GET ACCOUNT - KEYED READ FROM THE TABLE          *
025100*--------------------------------------------------------*
025200 A200-GET-ACCOUNT.
025300     PERFORM A100-FIND-ACCOUNT.
025400     IF WS-ENTRY-FOUND
025500         MOVE WS-ACCT-ENTRY (AX) TO ACT-ACCOUNT-DATA IN LS-ACT-ARG
025600         SET ACT-FOUND TO TRUE
025700     ELSE
025800         SET ACT-NOT-FOUND TO TRUE
025900     END-IF.
026000*--------------------------------------------------------*
026100* A250 - VERIFY PASSWORD - LOGIN CHECK FOR DEMOACCT/U8.   *
026200* CALLER SENDS ACC-ID AND ACC-PASSWORD-HASH; WE NEVER     *
026300* HAND THE STORED HASH BACK OUT OF THIS ROUTINE.          *
026400*--------------------------------------------------------*
026500 A250-VERIFY-PASSWORD.
026600     MOVE ACC-PASSWORD-HASH IN LS-ACT-ARG TO WS-VERIFY-HASH.
026700     PERFORM A100-FIND-ACCOUNT.
026800     IF NOT WS-ENTRY-FOUND
026900         SET ACT-NOT-FOUND TO TRUE
027000         GO TO A250-EXIT.
027100     IF WS-VERIFY-HASH = ACC-PASSWORD-HASH (AX)
027200         SET ACT-OK TO TRUE
027300     ELSE
027400         SET ACT-BAD-PASSWORD TO TRUE
027500     END-IF.
027600 A250-EXIT.
027700     EXIT.
027800*--------------------------------------------------------*
027900* A300 - SET ACCOUNT - INSERT OR UPDATE BY KEY.  CHILD    *
028000* ADDRESS AND CREDIT CARD DATA IS BLANKED WHEN THE        *
028100* CALLER'S FLAG SAYS THE CHILD IS ABSENT, WHICH IS THE    *
028200* DELETE-ON-ABSENCE RULE FOR A FLAT RECORD.               *
028300*--------------------------------------------------------*
028400 A300-SET-ACCOUNT.
028500     IF ACC-ADDR-ABSENT IN LS-ACT-ARG
028600         MOVE SPACES TO ACC-STREET IN LS-ACT-ARG
028700         MOVE SPACES TO ACC-CITY   IN LS-ACT-ARG
028800         MOVE SPACES TO ACC-STATE  IN LS-ACT-ARG
028900         MOVE SPACES TO ACC-ZIP    IN LS-ACT-ARG
029000     END-IF.
029100     IF ACC-CC-ABSENT IN LS-ACT-ARG
029200         MOVE SPACES TO ACC-CC-NUMBER IN LS-ACT-ARG
029300         MOVE SPACES TO ACC-CC-ISSUER IN LS-ACT-ARG
029400         MOVE SPACES TO ACC-CC-TYPE   IN LS-ACT-ARG
029500         MOVE SPACES TO ACC-CC-HOLDER IN LS-ACT-ARG
029600         MOVE SPACES TO ACC-CC-EXPIRES IN LS-ACT-ARG
029700     END-IF.
029800     PERFORM A100-FIND-ACCOUNT.
029900     IF WS-ENTRY-FOUND
030000         MOVE ACT-ACCOUNT-DATA IN LS-ACT-ARG TO WS-ACCT-ENTRY (AX)
030100         SET ACT-OK TO TRUE
030200     ELSE
030300         PERFORM A310-INSERT-ACCOUNT
030400     END-IF.
030500*--------------------------------------------------------*
030600* A310 - INSERT A NEW ACCOUNT, KEEPING ACC-ID SEQUENCE    *
030700*--------------------------------------------------------*
030800 A310-INSERT-ACCOUNT.
030900     IF WS-ACCT-COUNT NOT < WS-ACCT-MAX
031000         MOVE WS-ACCT-COUNT TO WS-DIAG-COUNT
031100         MOVE WS-ACCT-MAX TO WS-DIAG-MAX
031200         DISPLAY "ACCTSR: TABLE FULL AT " WS-DIAG-COUNT-X
031300             " OF " WS-DIAG-MAX-X UPON CONSOLE
031400         MOVE "A310-INSERT" TO LOG-ERR-ROUTINE
031500         PERFORM Z900-USERLOG-ERR
031600         SET ACT-FAIL TO TRUE
031700         GO TO A310-EXIT.
031800     MOVE 1 TO WS-INSERT-IX.
031900     PERFORM A311-SCAN-INSERT-POINT
032000             VARYING WS-INSERT-IX FROM 1 BY 1
032100             UNTIL WS-INSERT-IX > WS-ACCT-COUNT
032200                OR ACC-ID (WS-INSERT-IX) > ACC-ID IN LS-ACT-ARG.
032300     PERFORM A312-SHIFT-ACCOUNTS-DOWN
032400             VARYING WS-SHIFT-IX FROM WS-ACCT-COUNT BY -1
032500             UNTIL WS-SHIFT-IX < WS-INSERT-IX.
032600     MOVE ACT-ACCOUNT-DATA IN LS-ACT-ARG
032700         TO WS-ACCT-ENTRY (WS-INSERT-IX).
032800     ADD 1 TO WS-ACCT-COUNT.
032900     SET ACT-OK TO TRUE.
033000 A310-EXIT.
033100     EXIT.
033200*--------------------------------------------------------*
033300* A311 - SCAN FOR THE INSERTION POINT - NO BODY OF ITS    *
033400* OWN, THE VARYING CLAUSE ON THE PERFORM DOES THE WORK.   *
033500*--------------------------------------------------------*
033600 A311-SCAN-INSERT-POINT.
033700     CONTINUE.
033800*--------------------------------------------------------*
033900* A312 - SHIFT ONE ENTRY DOWN TO OPEN A SLOT FOR INSERT   *
034000*--------------------------------------------------------*
034100 A312-SHIFT-ACCOUNTS-DOWN.
034200     MOVE WS-ACCT-ENTRY (WS-SHIFT-IX)
034300         TO WS-ACCT-ENTRY (WS-SHIFT-IX + 1).
034400*--------------------------------------------------------*
034500* A400 - DELETE ACCOUNT BY KEY                            *
034600*--------------------------------------------------------*
034700 A400-DELETE-ACCOUNT.
034800     PERFORM A100-FIND-ACCOUNT.
034900     IF NOT WS-ENTRY-FOUND
035000         SET ACT-NOT-FOUND TO TRUE
035100         GO TO A400-EXIT.
035200     MOVE ACC-BALANCE (AX) TO WS-DIAG-BALANCE.
035300     DISPLAY "ACCTSR: DELETING " ACC-ID (AX)
035400         " FINAL BALANCE " WS-DIAG-BALANCE-X UPON CONSOLE.
035500     PERFORM A401-SHIFT-ACCOUNTS-UP
035600             VARYING WS-SHIFT-IX FROM AX BY 1
035700             UNTIL WS-SHIFT-IX NOT < WS-ACCT-COUNT.
035800     SUBTRACT 1 FROM WS-ACCT-COUNT.
035900     SET ACT-OK TO TRUE.
036000 A400-EXIT.
036100     EXIT.
036200*--------------------------------------------------------*
036300* A401 - SHIFT ONE ENTRY UP TO CLOSE THE GAP LEFT BY A    *
036400* DELETE                                                   *
036500*--------------------------------------------------------*
036600 A401-SHIFT-ACCOUNTS-UP.
036700     MOVE WS-ACCT-ENTRY (WS-SHIFT-IX + 1)
036800         TO WS-ACCT-ENTRY (WS-SHIFT-IX).
036900*--------------------------------------------------------*
037000* A500 - RESET - WIPE THE ENTIRE CUSTOMER MASTER          *
037100*--------------------------------------------------------*
037200 A500-RESET-MASTER.
037300     MOVE ZERO TO WS-ACCT-COUNT.
037400     SET ACT-OK TO TRUE.
037500*--------------------------------------------------------*
037600* A900 - REWRITE THE CUSTOMER MASTER AT END OF RUN        *
037700*--------------------------------------------------------*
037800 A900-REWRITE-MASTER.
037900     OPEN OUTPUT ACCOUNT-FILE.
038000     IF STATUS-1 NOT = "0"
038100         MOVE "A900-OPEN" TO LOG-ERR-ROUTINE
038200         PERFORM Z900-USERLOG-ERR
038300         SET ACT-FAIL TO TRUE
038400         GO TO A900-EXIT.
038500     PERFORM A901-WRITE-MASTER-ROW
038600             VARYING AX FROM 1 BY 1
038700             UNTIL AX > WS-ACCT-COUNT.
038800     CLOSE ACCOUNT-FILE.
038900     SET ACT-OK TO TRUE.
039000 A900-EXIT.
039100     EXIT.
039200*--------------------------------------------------------*
039300* A901 - WRITE ONE CUSTOMER MASTER ROW                    *
039400*--------------------------------------------------------*
039500 A901-WRITE-MASTER-ROW.
039600     MOVE WS-ACCT-ENTRY (AX) TO ACCOUNT-FILE-REC.
039700     WRITE ACCOUNT-FILE-REC.
039800     IF STATUS-1 NOT = "0"
039900         MOVE "A900-WRITE" TO LOG-ERR-ROUTINE
040000         PERFORM Z900-USERLOG-ERR
040100     END-IF.
040200*--------------------------------------------------------*
040300* Z900 - WRITE AN ERROR MESSAGE TO THE SYSTEM LOG         *
040400*--------------------------------------------------------*
040500 Z900-USERLOG-ERR.
040600     MOVE STATUS-1 TO LOG-ERR-STATUS (1:1).
040700     MOVE STATUS-2 TO LOG-ERR-STATUS (2:1).
040800     DISPLAY LOGMSG-ERR UPON CONSOLE.
