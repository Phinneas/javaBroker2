000100*                                                        *
000200* MERIDIAN SECURITIES CORP.  -  DATA PROCESSING DIVISION*
000300*                                                        *
000400* PROGRAM ..... QUOTESR                                  *
000500* SYSTEM ...... ORDER MANAGEMENT / ACCOUNT POSTING       *
000600* PURPOSE ..... EXCHANGE PRICE QUOTE SERVICE ROUTINE.    *
000700*               CALLED BY BROKMAIN TO BUILD THE EXCHANGE *
000800*               TABLE AT STARTUP AND BY DEMOACCT TO GET  *
000900*               A CURRENT QUOTE FOR THE ACCEPTANCE RUN.  *
001000*                                                        *
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    QUOTESR.
001300 AUTHOR.        R T OKAFOR.
001400 INSTALLATION.  MERIDIAN SECURITIES CORP.
001500 DATE-WRITTEN.  04/02/1988.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*--------------------------------------------------------*
001900* CHANGE LOG                                              *
002000*--------------------------------------------------------*
002100* 04/02/88  RTO  PR0118  ORIGINAL WRITE-UP.               *
002200* 07/02/88  RTO  PR0130  TABLE SEARCH REPLACES THE FIRST  *
002300*                         CUT, WHICH RE-READ THE FEED     *
002400*                         FILE ON EVERY CALL.             *
002500* 04/11/90  PKS  PR0301  TABLE SIZE RAISED 100 TO 300     *
002600*                         TICKERS, SAME CHANGE AS ACCTSR. *
002700* 12/09/98  WJH  Y2K01   YEAR 2000 REVIEW - NO DATE        *
002800*                         FIELDS IN THIS PROGRAM.         *
002900* 05/17/99  WJH  Y2K02   Y2K SIGN-OFF LOGGED PER DP-114.  *
003000* 02/23/01  LDM  PR0610  GET NOW FAILS CLEANLY WHEN       *
003100*                         CALLED BEFORE LOAD.             *
003200* 03/11/03  PKS  PR0668  CONSOLE WARNING ADDED WHEN THE   *
003300*                         FEED EXCEEDS THE TABLE LIMIT.   *
003400* 03/12/03  PKS  PR0675  TABLE-LIMIT CONSTANT PULLED OUT  *
003500*                         TO A 77-LEVEL; LOAD STEP NOW    *
003600*                         PERFORMED THRU ITS OWN EXIT.    *
003700*--------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-4381.
004100 OBJECT-COMPUTER.  IBM-4381.
004200 SPECIAL-NAMES.    CLASS QUOTE-ALPHA IS "A" THRU "Z".
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STOCK-FILE ASSIGN TO "STOCKS"
004700         ORGANIZATION LINE SEQUENTIAL
004800         STATUS FILE-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STOCK-FILE
005300     LABEL RECORDS ARE STANDARD.
005400 01  STOCK-FILE-REC.
005500     COPY STKREC.
005600*
005700 WORKING-STORAGE SECTION.
005800******************************************************
005900* EXCHANGE TABLE SIZE - STANDALONE CONSTANT SO Q100   *
006000* CAN TEST THE TABLE LIMIT WITHOUT DIGGING INTO THE   *
006100* TABLE GROUP ITSELF.                                 *
006200******************************************************
006300 77  WS-STK-MAX                PIC S9(4) COMP VALUE +300.
006400******************************************************
006500* EXCHANGE TABLE - LOADED ONCE PER RUN, KEPT IN        *
006600* TICKER SEQUENCE FOR SEARCH ALL.                      *
006700******************************************************
006800 01  WS-STOCK-TABLE.
006900     03  WS-STK-COUNT           PIC S9(4) COMP VALUE ZERO.
007000     03  WS-STK-ENTRY OCCURS 300 TIMES
007100             ASCENDING KEY IS STK-TICKER
007200             INDEXED BY QX.
007300         COPY STKREC.
007400*
007500 01  LOGMSG-ERR.
007600     05  FILLER         PIC X(12) VALUE "QUOTESR ERR=".
007700     05  LOG-ERR-ROUTINE PIC X(10).
007800     05  FILLER         PIC X(21) VALUE
007900         " FAILED: FILE-STATUS=".
008000     05  LOG-ERR-STATUS  PIC X(02).
008100*
008200 01  FILE-STATUS.
008300     05  STATUS-1       PIC X.
008400     05  STATUS-2       PIC X.
008500*
008600 01  WS-SWITCHES.
008700     05  WS-FOUND-SW        PIC X(01) VALUE "N".
008800         88  WS-ENTRY-FOUND     VALUE "Y".
008900     05  FILLER             PIC X(03).
009000******************************************************
009100* DIAGNOSTIC DUMP AREAS - USED WHEN OPERATIONS ASKS   *
009200* WHY A TICKER CAME BACK NOT-FOUND, OR WHEN THE FEED  *
009300* RUNS LONGER THAN THE TABLE HOLDS.  EYE-READABLE     *
009400* ALPHA VIEWS OF THE COUNT, MAX AND SUBSCRIPT.        *
009500******************************************************
009600 01  WS-DIAG-AREA.
009700     05  WS-DIAG-COUNT          PIC S9(4) COMP.
009800     05  WS-DIAG-COUNT-X REDEFINES WS-DIAG-COUNT
009900                                PIC X(02).
010000     05  WS-DIAG-MAX            PIC S9(4) COMP.
010100     05  WS-DIAG-MAX-X REDEFINES WS-DIAG-MAX
010200                                PIC X(02).
010300     05  WS-DIAG-TICKER-NUM     PIC 9(05).
010400     05  WS-DIAG-TICKER-ALPHA REDEFINES WS-DIAG-TICKER-NUM
010500                                PIC X(05).
010600     05  FILLER                 PIC X(04).
010700*
010800 LINKAGE SECTION.
010900 01  LS-QUO-ARG.
011000     COPY QUOARG.
011100*
011200 PROCEDURE DIVISION USING LS-QUO-ARG.
011300*--------------------------------------------------------*
011400* Q000 - SERVICE ROUTINE CONTROL - DISPATCH ON FUNCTION   *
011500*--------------------------------------------------------*
011600 Q000-QUOTESR-CONTROL.
011700     EVALUATE TRUE
011800         WHEN QUO-FN-LOAD
011900             PERFORM Q100-LOAD-EXCHANGE THRU Q100-EXIT
012000         WHEN QUO-FN-GET
012100             PERFORM Q200-GET-QUOTE
012200         WHEN OTHER
012300             MOVE "Q000-QUOTESR" TO LOG-ERR-ROUTINE
012400             PERFORM Z900-USERLOG-ERR
012500             SET QUO-FAIL TO TRUE
012600     END-EVALUATE.
012700     GOBACK.
012800*--------------------------------------------------------*
012900* Q100 - LOAD THE EXCHANGE PRICE FEED INTO THE TABLE      *
013000*--------------------------------------------------------*
013100 Q100-LOAD-EXCHANGE.
013200     MOVE ZERO TO WS-STK-COUNT.
013300     OPEN INPUT STOCK-FILE.
013400     IF STATUS-1 NOT = "0"
013500         MOVE "Q100-OPEN" TO LOG-ERR-ROUTINE
013600         PERFORM Z900-USERLOG-ERR
013700         SET QUO-FAIL TO TRUE
013800         GO TO Q100-EXIT.
013900 Q100-READ-LOOP.
014000     READ STOCK-FILE INTO WS-STK-ENTRY (WS-STK-COUNT + 1)
014100         AT END GO TO Q100-READ-DONE
014200     END-READ.
014300     ADD 1 TO WS-STK-COUNT.
014400     IF WS-STK-COUNT < WS-STK-MAX
014500         GO TO Q100-READ-LOOP.
014600     MOVE WS-STK-COUNT TO WS-DIAG-COUNT.
014700     MOVE WS-STK-MAX TO WS-DIAG-MAX.
014800     DISPLAY "QUOTESR: FEED STILL OPEN AT TABLE LIMIT "
014900         WS-DIAG-MAX-X " - REMAINING ROWS NOT LOADED"
015000         UPON CONSOLE.
015100 Q100-READ-DONE.
015200     CLOSE STOCK-FILE.
015300     SET QUO-OK TO TRUE.
015400 Q100-EXIT.
015500     EXIT.
015600*--------------------------------------------------------*
015700* Q200 - GET QUOTE - BINARY SEARCH BY TICKER              *
015800*--------------------------------------------------------*
015900 Q200-GET-QUOTE.
016000     SET WS-FOUND-SW TO "N".
016100     IF WS-STK-COUNT > ZERO
016200         SEARCH ALL WS-STK-ENTRY
016300             AT END
016400                 SET WS-FOUND-SW TO "N"
016500             WHEN STK-TICKER (QX) = QUO-TICKER IN LS-QUO-ARG
016600                 SET WS-ENTRY-FOUND TO TRUE
016700         END-SEARCH
016800     END-IF.
016900     IF WS-ENTRY-FOUND
017000         MOVE STK-PRICE (QX) TO QUO-PRICE IN LS-QUO-ARG
017100         SET QUO-FOUND TO TRUE
017200     ELSE
017300         MOVE WS-STK-COUNT TO WS-DIAG-COUNT
017400         MOVE QUO-TICKER IN LS-QUO-ARG TO WS-DIAG-TICKER-ALPHA
017500         DISPLAY "QUOTESR: TICKER NOT ON FILE " WS-DIAG-TICKER-ALPHA
017600             " TABLE HOLDS " WS-DIAG-COUNT-X UPON CONSOLE
017700         SET QUO-NOT-FOUND TO TRUE
017800     END-IF.
017900*--------------------------------------------------------*
018000* Z900 - WRITE AN ERROR MESSAGE TO THE SYSTEM LOG         *
018100*--------------------------------------------------------*
018200 Z900-USERLOG-ERR.
018300     MOVE STATUS-1 TO LOG-ERR-STATUS (1:1).
018400     MOVE STATUS-2 TO LOG-ERR-STATUS (2:1).
018500     DISPLAY LOGMSG-ERR UPON CONSOLE.
