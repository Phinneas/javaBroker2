000100******************************************************
000200* ACTARG - CALL ARGUMENT BLOCK FOR "ACCTSR".            *
000300* PASSED BY BROKMAIN AND DEMOACCT - SAME SHAPE AS THE    *
000400* OLD SERVICE-ROUTINE ARGUMENT BLOCKS THIS SHOP HAS      *
000500* USED SINCE THE FIRST BATCH SUITE.  FUNCTION CODE       *
000600* SELECTS CREATE/GET/SET/DELETE/RESET; RETURN CODE       *
000700* REPORTS FOUND/NOT-FOUND/ALREADY-EXISTS/FAIL.           *
000800* ACT-ACCOUNT-DATA IS ONE LEVEL LOWER THAN THE OTHER     *
000900* ARGUMENTS SO THE WHOLE CUSTOMER RECORD MOVES AS ONE    *
001000* GROUP.  COPY UNDERNEATH A LOCALLY DECLARED 01.         *
001100******************************************************
001200     03  ACT-FUNCTION-CODE            PIC X(01).
001300         88  ACT-FN-LOAD                   VALUE "L".
001400         88  ACT-FN-GET                    VALUE "G".
001500         88  ACT-FN-SET                    VALUE "S".
001600         88  ACT-FN-CREATE                 VALUE "C".
001700         88  ACT-FN-DELETE                 VALUE "D".
001800         88  ACT-FN-RESET                  VALUE "R".
001900         88  ACT-FN-FINISH                 VALUE "F".
002000         88  ACT-FN-VERIFY                 VALUE "V".
002100     03  ACT-RETURN-CODE               PIC S9(9) COMP-5.
002200         88  ACT-OK                        VALUE 0.
002300         88  ACT-FOUND                     VALUE 1.
002400         88  ACT-NOT-FOUND                 VALUE 2.
002500         88  ACT-BAD-PASSWORD              VALUE 3.
002600         88  ACT-ALREADY-EXISTS            VALUE 4.
002700         88  ACT-FAIL                      VALUE 9.
002800     03  ACT-ACCOUNT-DATA.
002900         COPY ACCTREC.
003000     03  FILLER                       PIC X(06).
