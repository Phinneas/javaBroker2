000100******************************************************
000200* ACCTREC - CUSTOMER MASTER RECORD LAYOUT.             *
000300* ONE FLAT RECORD PER ACCOUNT.  ADDRESS AND CREDIT     *
000400* CARD ARE OPTIONAL CHILD GROUPS; THE -FLAG BYTE        *
000500* CARRIES PRESENCE THE WAY THE OLD CUST/ADDR/CARD       *
000600* CHILD TABLES USED TO.  KEPT BY ACCTSR AS A SORTED     *
000700* TABLE, NOT AN INDEXED FILE.  COPY UNDER A LOCAL 01.   *
000800******************************************************
000900     05  ACC-KEY-AREA.
001000         10  ACC-ID                   PIC X(10).
001100         10  ACC-PASSWORD-HASH        PIC X(32).
001200     05  ACC-KEY-AREA-X REDEFINES ACC-KEY-AREA
001300                                      PIC X(42).
001400     05  ACC-BALANCE                  PIC S9(09).
001500     05  ACC-BALANCE-X REDEFINES ACC-BALANCE
001600                                      PIC X(09).
001700     05  ACC-CONTACT-INFO.
001800         10  ACC-FULL-NAME            PIC X(30).
001900         10  ACC-PHONE                PIC X(15).
002000         10  ACC-EMAIL                PIC X(30).
002100     05  ACC-CONTACT-INFO-X REDEFINES ACC-CONTACT-INFO
002200                                      PIC X(75).
002300     05  ACC-ADDR-FLAG                PIC X(01).
002400         88  ACC-ADDR-PRESENT             VALUE "Y".
002500         88  ACC-ADDR-ABSENT              VALUE "N".
002600     05  ACC-STREET                   PIC X(30).
002700     05  ACC-CITY                     PIC X(20).
002800     05  ACC-STATE                    PIC X(02).
002900     05  ACC-ZIP                      PIC X(09).
003000     05  ACC-CC-FLAG                  PIC X(01).
003100         88  ACC-CC-PRESENT                VALUE "Y".
003200         88  ACC-CC-ABSENT                 VALUE "N".
003300     05  ACC-CC-NUMBER                PIC X(19).
003400     05  ACC-CC-ISSUER                PIC X(20).
003500     05  ACC-CC-TYPE                  PIC X(10).
003600     05  ACC-CC-HOLDER                PIC X(30).
003700     05  ACC-CC-EXPIRES               PIC X(05).
003800     05  FILLER                       PIC X(10).
