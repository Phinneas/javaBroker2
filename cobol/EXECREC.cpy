000100******************************************************
000200* EXECREC - EXECUTED-TRADE JOURNAL RECORD LAYOUT.       *
000300* ONE ROW WRITTEN TO EXECUTIONS FOR EVERY ORDER          *
000400* RELEASED FROM THE MARKET QUEUE AND POSTED TO AN        *
000500* ACCOUNT.  COPY UNDERNEATH A LOCALLY DECLARED 01.       *
000600******************************************************
000700     05  EXE-ORD-ID                   PIC 9(08).
000800     05  EXE-ACCOUNT-ID               PIC X(10).
000900     05  EXE-TYPE                     PIC X(02).
001000     05  EXE-TICKER                   PIC X(05).
001100     05  EXE-QTY                      PIC 9(07).
001200     05  EXE-PRICE                    PIC 9(07).
001300     05  EXE-AMOUNT                   PIC S9(11).
001400     05  EXE-AMOUNT-X REDEFINES EXE-AMOUNT
001500                                      PIC X(11).
001600     05  EXE-NEW-BALANCE              PIC S9(09).
001700     05  FILLER                       PIC X(10).
